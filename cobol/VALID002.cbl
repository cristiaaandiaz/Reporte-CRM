000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID002-COB.
000500 AUTHOR.        J. KOIKE.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  09/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID002-COB - PASO 2 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: VALIDAR LA INTEGRIDAD DE LAS POBLACIONES DE      *
001400*    ENTRADA (CISFILE Y RELFILE) ANTES DE INICIAR LA VALIDACION  *
001500*    DE CONSISTENCIA DE NIT.  SI ALGUNA DE LAS DOS POBLACIONES   *
001600*    ESTA VACIA, EL STREAM SE ABORTA (RC=3).  SI NO SE PUEDEN    *
001700*    ABRIR LOS ARCHIVOS, EL STREAM SE ABORTA (RC=2).             *
001800*----------------------------------------------------------------*
001900*    REGISTRO DE CAMBIOS                                        *
002000*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
002100*    1.0    09/09/95   JK    CR-0141  IMPLANTACION INICIAL       *VALID002
002200*    1.1    19/10/95   JK    CR-0153  CUENTA RELFILE TAMBIEN     *VALID002
002300*    1.2    02/02/96   LS    CR-0180  MENSAJES DE CONTEO EN LOG  *VALID002
002400*    1.3    14/06/96   LS    CR-0192  AJUSTE STATUS RC=2 VS RC=3 *VALID002
002500*    1.4    21/01/97   JK    CR-0212  PROTEGE RELFILE VACIA      *VALID002
002600*    1.5    09/09/97   LS    CR-0235  COMP EN CONTADORES         *VALID002
002700*    1.6    12/11/98   LS    CR-0278  PREPARACION PARA Y2K       *VALID002
002800*    1.7    04/01/99   JK    CR-0283  Y2K - SIN CAMBIO DE DATOS  *VALID002
002900*    1.8    22/05/00   JK    CR-0322  RETORNO VIA RETURN-CODE    *VALID002
003000*    1.9    19/07/01   LS    CR-0363  QUITA C01/CLASE-ALFA SIN   *VALID002
003100*                             USO; UPSI-0 AHORA DISPARA TRAZA    *
003200*                             DE DIAGNOSTICO EN EL LOG           *
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
004000         ON STATUS IS VAL-SW-DIAG-ON
004100         OFF STATUS IS VAL-SW-DIAG-OFF.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CIS-FILE ASSIGN TO CISFILE
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-CIS.
004700     SELECT REL-FILE ASSIGN TO RELFILE
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-REL.
005000*================================================================*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  CIS-FILE
005400     LABEL RECORD STANDARD
005500     RECORDING MODE IS F
005600     RECORD CONTAINS 150 CHARACTERS.
005700 COPY VALCIREG.
005800 FD  REL-FILE
005900     LABEL RECORD STANDARD
006000     RECORDING MODE IS F
006100     RECORD CONTAINS 134 CHARACTERS.
006200 COPY VALRLREG.
006300*================================================================*
006400 WORKING-STORAGE SECTION.
006500*----------------- AREAS DE ARCHIVO -----------------------------*
006600 77  FS-CIS                      PIC X(02) VALUE SPACES.
006700 77  FS-REL                      PIC X(02) VALUE SPACES.
006800 77  WS-FIN-CIS                  PIC X(01) VALUE 'N'.
006900     88  WS-NO-HAY-MAS-CI                VALUE 'Y'.
007000 77  WS-FIN-REL                  PIC X(01) VALUE 'N'.
007100     88  WS-NO-HAY-MAS-REL               VALUE 'Y'.
007200*    WS-FIN-CIS Y WS-FIN-REL SE DEJAN POR HABITO DEL SISTEMA,      *
007300*    AUNQUE LOS CICLOS DE CONTEO DE ESTE PASO SALEN POR GO TO      *
007400*    DIRECTO AL DETECTAR AT END, NO POR LA BANDERA.                *
007500*----------------- FECHA DE TRABAJO -----------------------------*
007600 01  WS-FECHA-TRABAJO.
007700     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
007800     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
007900     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
008000 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
008100                               PIC 9(08).
008200*----------------- MENSAJE DE ABORTO (DOS VISTAS) ---------------*
008300*    WS-MSG-ABORTO-R PERMITE DISPLAY DE UNA SOLA LINEA CON EL      *
008400*    NOMBRE DE ARCHIVO Y EL MOTIVO JUNTOS, SEGUIDO DEL STATUS.      *
008500 01  WS-MSG-ABORTO.
008600     05  WS-MSG-ARCHIVO          PIC X(10) VALUE SPACES.
008700     05  WS-MSG-MOTIVO           PIC X(30) VALUE SPACES.
008800 01  WS-MSG-ABORTO-R REDEFINES WS-MSG-ABORTO
008900                               PIC X(40).
009000*----------------- CONTADORES (TODOS COMP) ----------------------*
009100 77  WS-TOTAL-CI                 PIC 9(07) COMP VALUE ZEROS.
009200 77  WS-TOTAL-REL                PIC 9(07) COMP VALUE ZEROS.
009300 01  WS-RC-REG.
009400     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
009500 01  WS-RC-REG-R REDEFINES WS-RC-REG.
009600     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
009700*================================================================*
009800 PROCEDURE DIVISION.
009900*================================================================*
010000 0000-CONTROL.
010100*    LOS TRES PARRAFOS SE ENCADENAN EN SECUENCIA; SI CUALQUIERA    *
010200*    DE LOS DOS PRIMEROS FALLA AL ABRIR SU ARCHIVO, LOS SIGUIENTES*
010300*    NO SE EJECUTAN (WS-RC-COMP QUEDA DISTINTO DE CERO).          *
010400     PERFORM 0300-CUENTA-CIS THRU 0300-EXIT
010500     IF WS-RC-COMP = 0
010600        PERFORM 0310-CUENTA-REL THRU 0310-EXIT.
010700     IF WS-RC-COMP = 0
010800        PERFORM 0390-VERIFICA-POBLACIONES THRU 0390-EXIT.
010900*    TRAZA DE DIAGNOSTICO CONDICIONADA AL UPSI-0 DE LA TARJETA DE *
011000*    EJECUCION; NO SE DEJA ENCENDIDA POR DEFECTO EN PRODUCCION.   *
011100     IF VAL-SW-DIAG-ON
011200        DISPLAY 'VALID002 - DIAG: FS-CIS=' FS-CIS
011300                ' FS-REL=' FS-REL ' RC=' WS-RC-COMP.
011400*    RETORNO AL SISTEMA OPERATIVO VIA RETURN-CODE (CR-0322).      *
011500     MOVE WS-RC-COMP TO RETURN-CODE
011600     GOBACK.
011700*----------------------------------------------------------------*
011800*    0300-CUENTA-CIS - ABRE CISFILE Y CUENTA SUS REGISTROS SIN     *
011900*    EXAMINAR EL CONTENIDO; ESTE PASO SOLO VERIFICA INTEGRIDAD     *
012000*    DE POBLACION, NO CONTENIDO DE CAMPO.                          *
012100 0300-CUENTA-CIS.
012200     OPEN INPUT CIS-FILE
012300     IF FS-CIS NOT = '00'
012400*       EL MENSAJE DE ABORTO SE ARMA EN WS-MSG-ABORTO-R PARA       *
012500*       DEJAR EN UNA SOLA LINEA DEL LOG EL ARCHIVO Y EL MOTIVO.     *
012600        MOVE 'CISFILE   ' TO WS-MSG-ARCHIVO
012700        MOVE 'NO SE PUDO ABRIR, STATUS=' TO WS-MSG-MOTIVO
012800        DISPLAY 'VALID002 - ' WS-MSG-ABORTO-R FS-CIS
012900        MOVE 2 TO WS-RC-COMP
013000        GO TO 0300-EXIT.
013100 0301-LEE-CIS.
013200*    LECTURA EN CICLO HASTA FIN DE ARCHIVO; NO SE GUARDA NINGUN    *
013300*    CAMPO DEL REGISTRO, SOLO INTERESA LA CANTIDAD.                *
013400     READ CIS-FILE
013500         AT END
013600            GO TO 0302-FIN-CIS.
013700     ADD 1 TO WS-TOTAL-CI
013800     GO TO 0301-LEE-CIS.
013900 0302-FIN-CIS.
014000     CLOSE CIS-FILE
014100     MOVE 0 TO WS-RC-COMP.
014200 0300-EXIT.
014300     EXIT.
014400*----------------------------------------------------------------*
014500*    0310-CUENTA-REL - MISMO PATRON QUE 0300-CUENTA-CIS, PERO      *
014600*    SOBRE RELFILE; SE AGREGO EN CR-0153 PARA QUE LA VALIDACION    *
014700*    DE POBLACION VACIA CUBRA TAMBIEN LAS RELACIONES.              *
014800 0310-CUENTA-REL.
014900     OPEN INPUT REL-FILE
015000     IF FS-REL NOT = '00'
015100        MOVE 'RELFILE   ' TO WS-MSG-ARCHIVO
015200        MOVE 'NO SE PUDO ABRIR, STATUS=' TO WS-MSG-MOTIVO
015300        DISPLAY 'VALID002 - ' WS-MSG-ABORTO-R FS-REL
015400        MOVE 2 TO WS-RC-COMP
015500        GO TO 0310-EXIT.
015600 0311-LEE-REL.
015700     READ REL-FILE
015800         AT END
015900            GO TO 0312-FIN-REL.
016000     ADD 1 TO WS-TOTAL-REL
016100     GO TO 0311-LEE-REL.
016200 0312-FIN-REL.
016300     CLOSE REL-FILE
016400     MOVE 0 TO WS-RC-COMP.
016500 0310-EXIT.
016600     EXIT.
016700*----------------------------------------------------------------*
016800*    0390-VERIFICA-POBLACIONES - SI CISFILE O RELFILE VINIERON     *
016900*    VACIAS, EL STREAM SE ABORTA CON RC=3 (INTEGRIDAD DE ENTRADA)  *
017000*    ANTES DE INICIAR LA VALIDACION DE CONSISTENCIA DE NIT.        *
017100 0390-VERIFICA-POBLACIONES.
017200     DISPLAY 'VALID002 - TOTAL CI........: ' WS-TOTAL-CI
017300     DISPLAY 'VALID002 - TOTAL RELACIONES.: ' WS-TOTAL-REL
017400     IF WS-TOTAL-CI = 0
017500        DISPLAY 'VALID002 - POBLACION DE CI VACIA, SE ABORTA'
017600        MOVE 3 TO WS-RC-COMP
017700        GO TO 0390-EXIT.
017800     IF WS-TOTAL-REL = 0
017900        DISPLAY 'VALID002 - POBLACION DE RELACIONES VACIA'
018000        DISPLAY 'VALID002 - SE ABORTA EL STREAM'
018100        MOVE 3 TO WS-RC-COMP
018200        GO TO 0390-EXIT.
018300     MOVE 0 TO WS-RC-COMP.
018400 0390-EXIT.
018500     EXIT.
