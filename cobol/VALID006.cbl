000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID006-COB.
000500 AUTHOR.        L. SALAZAR.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  14/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID006-COB - PASO 6 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: EMITIR EL REPORTE DE DETALLE DE INCONSISTENCIAS  *
001400*    NORMALES (INCONSISTENCIAS) Y PARTICULARES (INCONSISTEN-     *
001500*    CIAS-PARTICULARES).  CADA REPORTE SE PRODUCE SOLO SI SU     *
001600*    CLASE TIENE AL MENOS UN REGISTRO - SI NO HAY NINGUNO, EL    *
001700*    ARCHIVO NO SE GENERA.  FORMATO CALCADO DEL VIEJO REPORTE    *
001800*    DE BOLETIN DE ESTE DEPARTAMENTO (CABECERA, DETALLE, PIE).   *
001900*----------------------------------------------------------------*
002000*    REGISTRO DE CAMBIOS                                        *
002100*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
002200*    1.0    14/09/95   LS    CR-0146  IMPLANTACION INICIAL       *VALID006
002300*    1.1    19/10/95   JK    CR-0159  SUPRIME ARCHIVO SI VACIO   *VALID006
002400*    1.2    02/02/96   LS    CR-0184  AJUSTE DE SANGRIA DETALLE  *VALID006
002500*    1.3    21/01/97   JK    CR-0216  COMP EN CONTADORES         *VALID006
002600*    1.4    09/09/97   LS    CR-0239  AJUSTE STATUS ARCHIVOS     *VALID006
002700*    1.5    12/11/98   LS    CR-0282  PREPARACION PARA Y2K       *VALID006
002800*    1.6    04/01/99   JK    CR-0287  Y2K - SIN CAMBIO DE DATOS  *VALID006
002900*    1.7    22/05/00   JK    CR-0326  RETORNO VIA RETURN-CODE    *VALID006
003000*    1.8    19/07/01   LS    CR-0367  QUITA CLASE-ALFA SIN USO;  *VALID006
003100*                             C01 AHORA SALTA HOJA EN LA PRIMERA *
003200*                             LINEA DE CADA REPORTE; UPSI-0      *
003300*                             DISPARA TRAZA DE DIAGNOSTICO       *
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
004200         ON STATUS IS VAL-SW-DIAG-ON
004300         OFF STATUS IS VAL-SW-DIAG-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT WRK-INC-NORMAL-E ASSIGN TO WRKINCNE
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-WNE.
004900     SELECT WRK-INC-PARTIC-E ASSIGN TO WRKINCPE
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-WPE.
005200     SELECT RPT-NORMAL ASSIGN TO RPTNORM
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-RPN.
005500     SELECT RPT-PARTIC ASSIGN TO RPTPART
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-RPP.
005800*================================================================*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  WRK-INC-NORMAL-E
006200     LABEL RECORD STANDARD
006300     RECORDING MODE IS F
006400     RECORD CONTAINS 293 CHARACTERS.
006500 COPY VALINREG REPLACING ==VAL-INC-REC== BY ==VAL-INE-REC==,
006600                         ==INC-==         BY ==INE-==.
006700 FD  WRK-INC-PARTIC-E
006800     LABEL RECORD STANDARD
006900     RECORDING MODE IS F
007000     RECORD CONTAINS 293 CHARACTERS.
007100 COPY VALINREG REPLACING ==VAL-INC-REC== BY ==VAL-IPE-REC==,
007200                         ==INC-==         BY ==IPE-==.
007300 FD  RPT-NORMAL
007400     LABEL RECORD STANDARD
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 120 CHARACTERS.
007700 01  REG-RPT-NORMAL                PIC X(120).
007800 FD  RPT-PARTIC
007900     LABEL RECORD STANDARD
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 120 CHARACTERS.
008200 01  REG-RPT-PARTIC                PIC X(120).
008300*================================================================*
008400 WORKING-STORAGE SECTION.
008500*----------------- AREAS DE ARCHIVO -----------------------------*
008600 77  FS-WNE                       PIC X(02) VALUE SPACES.
008700 77  FS-WPE                       PIC X(02) VALUE SPACES.
008800 77  FS-RPN                       PIC X(02) VALUE SPACES.
008900 77  FS-RPP                       PIC X(02) VALUE SPACES.
009000*----------------- FECHA DE TRABAJO -----------------------------*
009100 01  WS-FECHA-TRABAJO.
009200     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
009300     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
009400     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
009500 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
009600                               PIC 9(08).
009700*----------------- LINEAS DE CABECERA (DOS VISTAS) --------------*
009800*    UNA CABECERA POR CLASE (NORMAL/PARTICULAR), CADA UNA CON SU  *
009900*    PROPIA LINEA DE GUIONES Y SU PROPIO TITULO; NO SE COMPARTE    *
010000*    LA LINEA DE GUIONES ENTRE LAS DOS CLASES A PROPOSITO, PARA    *
010100*    QUE UN CAMBIO DE ANCHO EN UNA NO AFECTE A LA OTRA.            *
010200 01  CABE1-NORMAL.
010300     05  FILLER                  PIC X(66) VALUE
010400         '----------------------------------------------------'
010500         '------------'.
010600 01  CABE1-NORMAL-R REDEFINES CABE1-NORMAL
010700                               PIC X(66).
010800 01  CABE2-NORMAL.
010900     05  FILLER                  PIC X(66) VALUE
011000         'DETALLE DE INCONSISTENCIAS DE NIT - CLASE NORMAL'.
011100 01  CABE1-PARTIC.
011200     05  FILLER                  PIC X(66) VALUE
011300         '----------------------------------------------------'
011400         '------------'.
011500 01  CABE2-PARTIC.
011600     05  FILLER                  PIC X(66) VALUE
011700         'DETALLE DE INCONSISTENCIAS DE NIT - CLASE PARTICULAR'.
011800*----------------- LINEAS DE DETALLE ----------------------------*
011900*    LAS CINCO LINEAS DE DETALLE (01-05) SON COMUNES A AMBAS       *
012000*    CLASES; SOLO CAMBIA DE DONDE SE TOMAN LOS DATOS (INE- EN      *
012100*    0800, IPE- EN 0850) ANTES DE ESCRIBIR CADA LINEA.             *
012200 01  DETALLE-01.
012300     05  FILLER                  PIC X(01) VALUE '['.
012400     05  DET-SEQ                 PIC ZZ9.
012500     05  FILLER                  PIC X(14) VALUE
012600         '] ID Relacion: '.
012700     05  DET-REL-ID              PIC X(32).
012800 01  DETALLE-02.
012900     05  FILLER                  PIC X(04) VALUE SPACES.
013000     05  FILLER                  PIC X(09) VALUE 'End1 ID: '.
013100     05  DET-END1-ID             PIC X(32).
013200     05  FILLER                  PIC X(12) VALUE SPACES.
013300     05  FILLER                  PIC X(09) VALUE 'End2 ID: '.
013400     05  DET-END2-ID             PIC X(32).
013500 01  DETALLE-03.
013600     05  FILLER                  PIC X(04) VALUE SPACES.
013700     05  FILLER                  PIC X(12) VALUE 'End1 Label: '.
013800     05  DET-END1-LABEL          PIC X(40).
013900     05  FILLER                  PIC X(02) VALUE SPACES.
014000     05  FILLER                  PIC X(12) VALUE 'End2 Label: '.
014100     05  DET-END2-LABEL          PIC X(40).
014200 01  DETALLE-04.
014300     05  FILLER                  PIC X(04) VALUE SPACES.
014400     05  FILLER                  PIC X(10) VALUE 'NIT End1: '.
014500     05  DET-NIT-END1            PIC X(20).
014600     05  FILLER                  PIC X(22) VALUE SPACES.
014700     05  FILLER                  PIC X(10) VALUE 'NIT End2: '.
014800     05  DET-NIT-END2            PIC X(20).
014900 01  DETALLE-05.
015000     05  FILLER                  PIC X(04) VALUE SPACES.
015100     05  FILLER                  PIC X(13) VALUE
015200         'Relacion FO: '.
015300     05  DET-FO-FLAG             PIC X(01).
015400     05  FILLER                  PIC X(15) VALUE SPACES.
015500     05  FILLER                  PIC X(07) VALUE 'ID FO: '.
015600     05  DET-FO-ID               PIC X(32).
015700 01  PIE-TOTAL.
015800     05  FILLER                  PIC X(20) VALUE
015900         'TOTAL INCONSISTENCIAS: '.
016000     05  PIE-CUENTA              PIC ZZZZ9.
016100*----------------- CONTADORES (TODOS COMP) ----------------------*
016200 77  WS-TOTAL-NORMAL              PIC 9(05) COMP VALUE ZEROS.
016300 77  WS-TOTAL-PARTIC              PIC 9(05) COMP VALUE ZEROS.
016400 01  WS-RC-REG.
016500     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
016600 01  WS-RC-REG-R REDEFINES WS-RC-REG.
016700     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
016800*================================================================*
016900 PROCEDURE DIVISION.
017000*================================================================*
017100 0000-CONTROL.
017200*    LOS DOS REPORTES SON INDEPENDIENTES ENTRE SI; SI UNO DE LOS   *
017300*    DOS ARCHIVOS DE ENTRADA NO ABRE, EL OTRO REPORTE IGUAL        *
017400*    CORRE (CR-0159 - AUSENCIA DE UNA CLASE NO ES ERROR DEL PASO). *
017500     MOVE 0 TO WS-RC-COMP
017600     PERFORM 0800-REPORTE-NORMAL THRU 0800-EXIT
017700     PERFORM 0850-REPORTE-PARTIC THRU 0850-EXIT
017800     PERFORM 0890-RESUME THRU 0890-EXIT
017900     IF VAL-SW-DIAG-ON
018000        DISPLAY 'VALID006 - DIAG: FS-RPN=' FS-RPN
018100                ' FS-RPP=' FS-RPP ' RC=' WS-RC-COMP.
018200     MOVE WS-RC-COMP TO RETURN-CODE
018300     GOBACK.
018400*----------------------------------------------------------------*
018500*    0800-REPORTE-NORMAL - EL ARCHIVO RPTNORM SOLO SE ABRE AL      *
018600*    LLEGAR EL PRIMER REGISTRO (CR-0159); SI WRKINCNE ESTA VACIO,  *
018700*    RPTNORM NUNCA SE CREA, PARA QUE EL OPERADOR NO ENCUENTRE UN   *
018800*    REPORTE DE CERO PAGINAS EN EL JOBLOG.                         *
018900 0800-REPORTE-NORMAL.
019000     OPEN INPUT WRK-INC-NORMAL-E
019100     IF FS-WNE NOT = '00'
019200        DISPLAY 'VALID006 - NO SE PUDO ABRIR WRKINCNE, STATUS='
019300                FS-WNE
019400        GO TO 0800-EXIT.
019500 0801-LEE-NORMAL.
019600     READ WRK-INC-NORMAL-E
019700         AT END
019800            GO TO 0802-FIN-NORMAL.
019900     ADD 1 TO WS-TOTAL-NORMAL
020000*    CABECERA DE TRES LINEAS, CALCADA DEL VIEJO BOLETIN DE ESTE    *
020100*    DEPARTAMENTO; SALTA HOJA EN LA PRIMERA LINEA VIA C01          *
020200*    (CR-0367).                                                   *
020300     IF WS-TOTAL-NORMAL = 1
020400        OPEN OUTPUT RPT-NORMAL
020500        WRITE REG-RPT-NORMAL FROM CABE1-NORMAL
020600            AFTER ADVANCING C01
020700        WRITE REG-RPT-NORMAL FROM CABE2-NORMAL
020800        WRITE REG-RPT-NORMAL FROM CABE1-NORMAL
020900        MOVE SPACES TO REG-RPT-NORMAL
021000        WRITE REG-RPT-NORMAL.
021100*    CADA INCONSISTENCIA OCUPA CINCO LINEAS DE DETALLE (CR-0184 -  *
021200*    SANGRIA AJUSTADA PARA QUE LAS ETIQUETAS NO SE CORRAN).        *
021300     MOVE WS-TOTAL-NORMAL  TO DET-SEQ
021400     MOVE INE-REL-ID       TO DET-REL-ID
021500     WRITE REG-RPT-NORMAL FROM DETALLE-01
021600     MOVE INE-END1-ID      TO DET-END1-ID
021700     MOVE INE-END2-ID      TO DET-END2-ID
021800     WRITE REG-RPT-NORMAL FROM DETALLE-02
021900     MOVE INE-END1-LABEL   TO DET-END1-LABEL
022000     MOVE INE-END2-LABEL   TO DET-END2-LABEL
022100     WRITE REG-RPT-NORMAL FROM DETALLE-03
022200     MOVE INE-NIT-END1     TO DET-NIT-END1
022300     MOVE INE-NIT-END2     TO DET-NIT-END2
022400     WRITE REG-RPT-NORMAL FROM DETALLE-04
022500     MOVE INE-FO-FLAG      TO DET-FO-FLAG
022600     MOVE INE-FO-ID        TO DET-FO-ID
022700     WRITE REG-RPT-NORMAL FROM DETALLE-05
022800     GO TO 0801-LEE-NORMAL.
022900 0802-FIN-NORMAL.
023000     CLOSE WRK-INC-NORMAL-E
023100     IF WS-TOTAL-NORMAL > 0
023200        MOVE WS-TOTAL-NORMAL TO PIE-CUENTA
023300        WRITE REG-RPT-NORMAL FROM PIE-TOTAL
023400        CLOSE RPT-NORMAL.
023500 0800-EXIT.
023600     EXIT.
023700*----------------------------------------------------------------*
023800*    0850-REPORTE-PARTIC - MISMA LOGICA DE 0800-REPORTE-NORMAL     *
023900*    PERO SOBRE EL ARCHIVO DE PARTICULARES (WRKINCPE); SE          *
024000*    MANTIENE COMO PARRAFO SEPARADO, NO COMPARTIDO, PORQUE CADA    *
024100*    CLASE TIENE SU PROPIO JUEGO DE REGISTROS DE REPORTE.          *
024200 0850-REPORTE-PARTIC.
024300     OPEN INPUT WRK-INC-PARTIC-E
024400     IF FS-WPE NOT = '00'
024500        DISPLAY 'VALID006 - NO SE PUDO ABRIR WRKINCPE, STATUS='
024600                FS-WPE
024700        GO TO 0850-EXIT.
024800 0851-LEE-PARTIC.
024900     READ WRK-INC-PARTIC-E
025000         AT END
025100            GO TO 0852-FIN-PARTIC.
025200     ADD 1 TO WS-TOTAL-PARTIC
025300     IF WS-TOTAL-PARTIC = 1
025400        OPEN OUTPUT RPT-PARTIC
025500        WRITE REG-RPT-PARTIC FROM CABE1-PARTIC
025600            AFTER ADVANCING C01
025700        WRITE REG-RPT-PARTIC FROM CABE2-PARTIC
025800        WRITE REG-RPT-PARTIC FROM CABE1-PARTIC
025900        MOVE SPACES TO REG-RPT-PARTIC
026000        WRITE REG-RPT-PARTIC.
026100     MOVE WS-TOTAL-PARTIC  TO DET-SEQ
026200     MOVE IPE-REL-ID       TO DET-REL-ID
026300     WRITE REG-RPT-PARTIC FROM DETALLE-01
026400     MOVE IPE-END1-ID      TO DET-END1-ID
026500     MOVE IPE-END2-ID      TO DET-END2-ID
026600     WRITE REG-RPT-PARTIC FROM DETALLE-02
026700     MOVE IPE-END1-LABEL   TO DET-END1-LABEL
026800     MOVE IPE-END2-LABEL   TO DET-END2-LABEL
026900     WRITE REG-RPT-PARTIC FROM DETALLE-03
027000     MOVE IPE-NIT-END1     TO DET-NIT-END1
027100     MOVE IPE-NIT-END2     TO DET-NIT-END2
027200     WRITE REG-RPT-PARTIC FROM DETALLE-04
027300     MOVE IPE-FO-FLAG      TO DET-FO-FLAG
027400     MOVE IPE-FO-ID        TO DET-FO-ID
027500     WRITE REG-RPT-PARTIC FROM DETALLE-05
027600     GO TO 0851-LEE-PARTIC.
027700 0852-FIN-PARTIC.
027800     CLOSE WRK-INC-PARTIC-E
027900     IF WS-TOTAL-PARTIC > 0
028000        MOVE WS-TOTAL-PARTIC TO PIE-CUENTA
028100        WRITE REG-RPT-PARTIC FROM PIE-TOTAL
028200        CLOSE RPT-PARTIC.
028300 0850-EXIT.
028400     EXIT.
028500*----------------------------------------------------------------*
028600*    0890-RESUME - CIFRAS DE CONTROL PARA EL OPERADOR: SI AMBAS    *
028700*    SALEN EN CERO, NINGUNO DE LOS DOS REPORTES SE GENERO.         *
028800 0890-RESUME.
028900     DISPLAY 'VALID006 - DETALLE NORMAL ESCRITO..: '
029000             WS-TOTAL-NORMAL
029100     DISPLAY 'VALID006 - DETALLE PARTICULAR ESCRITO: '
029200             WS-TOTAL-PARTIC.
029300 0890-EXIT.
029400     EXIT.
