000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID005-COB.
000500 AUTHOR.        L. SALAZAR.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  13/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID005-COB - PASO 5 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: ENRIQUECER CADA INCONSISTENCIA PARTICULAR CON    *
001400*    EL ID DEL EXTREMO 1 DE LA RELACION DE CONTENCION CUYO       *
001500*    EXTREMO 2 COINCIDE CON EL EXTREMO 2 DE LA INCONSISTENCIA.   *
001600*    A DIFERENCIA DE VALID004, AQUI NO SE VERIFICA EL TIPO DE    *
001700*    CATALOGO FO - SOLO SE GRABA EL PADRE DE CONTENCION.  LAS    *
001800*    PARTICULARES NUNCA LLEVAN FO-FLAG=Y.                        *
001900*----------------------------------------------------------------*
002000*    REGISTRO DE CAMBIOS                                        *
002100*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
002200*    1.0    13/09/95   LS    CR-0144  IMPLANTACION INICIAL       *VALID005
002300*    1.1    19/10/95   JK    CR-0156  CONTAIN-PARENT = N/A SI    *VALID005
002400*                             NO HAY CONTENCION                 *
002500*    1.2    02/02/96   LS    CR-0183  REUTILIZA INDICE DE        *VALID005
002600*                             CONTENCION POR EXTREMO 2           *
002700*    1.3    21/01/97   JK    CR-0215  COMP EN CONTADORES         *VALID005
002800*    1.4    09/09/97   LS    CR-0238  AJUSTE STATUS ARCHIVOS     *VALID005
002900*    1.5    12/11/98   LS    CR-0281  PREPARACION PARA Y2K       *VALID005
003000*    1.6    04/01/99   JK    CR-0286  Y2K - SIN CAMBIO DE DATOS  *VALID005
003100*    1.7    22/05/00   JK    CR-0325  RETORNO VIA RETURN-CODE    *VALID005
003200*    1.8    19/07/01   LS    CR-0366  QUITA C01/CLASE-ALFA SIN   *VALID005
003300*                             USO; UPSI-0 AHORA DISPARA TRAZA    *
003400*                             DE DIAGNOSTICO EN EL LOG           *
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
004200         ON STATUS IS VAL-SW-DIAG-ON
004300         OFF STATUS IS VAL-SW-DIAG-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT REL-FILE ASSIGN TO RELFILE
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-REL.
004900     SELECT CTX-FILE ASSIGN TO CTXWORK
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS DYNAMIC
005200         RECORD KEY IS CTX-END2
005300         FILE STATUS IS FS-CTX.
005400     SELECT WRK-INC-PARTIC ASSIGN TO WRKINCP
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-WKP.
005700     SELECT WRK-INC-PARTIC-E ASSIGN TO WRKINCPE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-WKE.
006000*================================================================*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  REL-FILE
006400     LABEL RECORD STANDARD
006500     RECORDING MODE IS F
006600     RECORD CONTAINS 134 CHARACTERS.
006700 COPY VALRLREG.
006800*----------------------------------------------------------------*
006900*    INDICE DE RELACIONES DE CONTENCION POR EXTREMO 2.           *
007000*    LA ULTIMA CONTENCION LEIDA PARA UN EXTREMO 2 REEMPLAZA      *
007100*    A LA ANTERIOR (CRITERIO: ULTIMA GANA).                      *
007200*----------------------------------------------------------------*
007300 FD  CTX-FILE
007400     LABEL RECORD STANDARD
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 100 CHARACTERS.
007700 01  REG-CTX.
007800     05  CTX-END2                PIC X(32).
007900     05  CTX-REL-ID              PIC X(32).
008000     05  CTX-END1-ID             PIC X(32).
008100     05  FILLER                  PIC X(04).
008200 FD  WRK-INC-PARTIC
008300     LABEL RECORD STANDARD
008400     RECORDING MODE IS F
008500     RECORD CONTAINS 293 CHARACTERS.
008600 COPY VALINREG REPLACING ==VAL-INC-REC== BY ==VAL-INP-REC==,
008700                         ==INC-==         BY ==INP-==.
008800 FD  WRK-INC-PARTIC-E
008900     LABEL RECORD STANDARD
009000     RECORDING MODE IS F
009100     RECORD CONTAINS 293 CHARACTERS.
009200 COPY VALINREG REPLACING ==VAL-INC-REC== BY ==VAL-IPE-REC==,
009300                         ==INC-==         BY ==IPE-==.
009400*================================================================*
009500 WORKING-STORAGE SECTION.
009600*----------------- AREAS DE ARCHIVO -----------------------------*
009700 77  FS-REL                      PIC X(02) VALUE SPACES.
009800 77  FS-CTX                      PIC X(02) VALUE SPACES.
009900 77  FS-WKP                      PIC X(02) VALUE SPACES.
010000 77  FS-WKE                      PIC X(02) VALUE SPACES.
010100*----------------- FECHA DE TRABAJO -----------------------------*
010200 01  WS-FECHA-TRABAJO.
010300     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
010400     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
010500     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
010600 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
010700                               PIC 9(08).
010800*----------------- PADRE DE CONTENCION (DOS VISTAS) -------------*
010900*    WS-CP-ID SE RELLENA EN 0700-ENRIQUECE-PARTIC CON EL ID DEL    *
011000*    EXTREMO 1 DE LA CONTENCION, O CON 'N/A' SI NO SE HALLA        *
011100*    NINGUNA (CR-0156); VIAJA DE AHI DIRECTO AL CAMPO DE SALIDA.   *
011200 01  WS-CONTAIN-PARENT.
011300     05  WS-CP-ID                PIC X(32) VALUE SPACES.
011400 01  WS-CONTAIN-PARENT-R REDEFINES WS-CONTAIN-PARENT
011500                               PIC X(32).
011600*----------------- CONTADORES (TODOS COMP) ----------------------*
011700 77  WS-TOTAL-PARTIC             PIC 9(07) COMP VALUE ZEROS.
011800 77  WS-TOTAL-CON-PADRE          PIC 9(07) COMP VALUE ZEROS.
011900 01  WS-RC-REG.
012000     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
012100 01  WS-RC-REG-R REDEFINES WS-RC-REG.
012200     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
012300*================================================================*
012400 PROCEDURE DIVISION.
012500*================================================================*
012600 0000-CONTROL.
012700*    SE RECONSTRUYE EL INDICE DE CONTENCION POR EXTREMO 2 (ESTE    *
012800*    PASO NO COMPARTE ARCHIVO DE TRABAJO CON VALID004 - CADA UNO  *
012900*    LO ARMA A PARTIR DE RELFILE POR SU CUENTA) Y LUEGO SE         *
013000*    ENRIQUECE EL ARCHIVO DE PARTICULARES QUE DEJO VALID003.       *
013100     MOVE 0 TO WS-RC-COMP
013200     PERFORM 0600-CONSTRUYE-INDICE THRU 0600-EXIT
013300     IF WS-RC-COMP = 0
013400        PERFORM 0700-ENRIQUECE-PARTIC THRU 0700-EXIT.
013500     PERFORM 0790-RESUME THRU 0790-EXIT
013600     IF VAL-SW-DIAG-ON
013700        DISPLAY 'VALID005 - DIAG: FS-WKP=' FS-WKP
013800                ' FS-WKE=' FS-WKE ' RC=' WS-RC-COMP.
013900     MOVE WS-RC-COMP TO RETURN-CODE
014000     GOBACK.
014100*----------------------------------------------------------------*
014200*    0600-CONSTRUYE-INDICE - IDENTICO EN ESPIRITU AL INDICE DE     *
014300*    CONTENCION DE VALID004, PERO ESTE PASO NO NECESITA EL         *
014400*    INDICE DE CI NI EL DE RELACION ORIGINAL (CR-0183 - NO HAY     *
014500*    VERIFICACION DE TIPO FO PARA LAS PARTICULARES).               *
014600 0600-CONSTRUYE-INDICE.
014700     OPEN INPUT REL-FILE
014800     IF FS-REL NOT = '00'
014900        DISPLAY 'VALID005 - NO SE PUDO ABRIR RELFILE, STATUS='
015000                FS-REL
015100        MOVE 2 TO WS-RC-COMP
015200        GO TO 0600-EXIT.
015300     OPEN OUTPUT CTX-FILE.
015400 0601-LEE-REL.
015500     READ REL-FILE
015600         AT END
015700            GO TO 0602-FIN-INDICE.
015800*    SOLO LAS RELACIONES DE CONTENCION SE INDEXAN; EL RESTO SE     *
015900*    LEE Y SE DESCARTA (ESTE PASO NO VUELVE A ESCRIBIR RELFILE).   *
016000     IF REL-TYPE = 'containment'
016100        MOVE REL-END2-ID  TO CTX-END2
016200        MOVE REL-UCMDB-ID TO CTX-REL-ID
016300        MOVE REL-END1-ID  TO CTX-END1-ID
016400        WRITE REG-CTX
016500            INVALID KEY
016600               REWRITE REG-CTX.
016700     GO TO 0601-LEE-REL.
016800 0602-FIN-INDICE.
016900     CLOSE REL-FILE
017000     CLOSE CTX-FILE
017100     OPEN INPUT CTX-FILE.
017200 0600-EXIT.
017300     EXIT.
017400*----------------------------------------------------------------*
017500*    0700-ENRIQUECE-PARTIC - POR CADA INCONSISTENCIA PARTICULAR,   *
017600*    BUSCA SI HAY UNA CONTENCION CUYO EXTREMO 2 SEA EL MISMO       *
017700*    EXTREMO 2 DE LA INCONSISTENCIA Y, DE HABERLA, GRABA EL ID     *
017800*    DEL EXTREMO 1 DE ESA CONTENCION COMO PADRE (CR-0156).         *
017900 0700-ENRIQUECE-PARTIC.
018000     OPEN INPUT WRK-INC-PARTIC
018100     OPEN OUTPUT WRK-INC-PARTIC-E.
018200 0701-LEE-INC.
018300     READ WRK-INC-PARTIC
018400         AT END
018500            GO TO 0702-FIN-ENRIQUECE.
018600     ADD 1 TO WS-TOTAL-PARTIC
018700     MOVE INP-END2-ID TO CTX-END2
018800     READ CTX-FILE
018900         INVALID KEY
019000            MOVE 'N/A' TO WS-CP-ID
019100            GO TO 0705-GRABA-PARTIC.
019200     MOVE CTX-END1-ID TO WS-CP-ID
019300     ADD 1 TO WS-TOTAL-CON-PADRE.
019400*    FO-FLAG SIEMPRE QUEDA EN 'N' PARA LAS PARTICULARES; NO SE     *
019500*    VERIFICA CATALOGO FO EN ESTE PASO (VER BANNER DEL PROGRAMA).  *
019600 0705-GRABA-PARTIC.
019700     MOVE INP-REL-ID       TO IPE-REL-ID
019800     MOVE INP-NIT-END1     TO IPE-NIT-END1
019900     MOVE INP-NIT-END2     TO IPE-NIT-END2
020000     MOVE INP-END1-ID      TO IPE-END1-ID
020100     MOVE INP-END2-ID      TO IPE-END2-ID
020200     MOVE INP-END1-LABEL   TO IPE-END1-LABEL
020300     MOVE INP-END2-LABEL   TO IPE-END2-LABEL
020400     MOVE 'N'              TO IPE-FO-FLAG
020500     MOVE 'N/A'            TO IPE-FO-ID
020600     MOVE WS-CP-ID         TO IPE-CONTAIN-PARENT
020700     WRITE VAL-IPE-REC.
020800     GO TO 0701-LEE-INC.
020900 0702-FIN-ENRIQUECE.
021000     CLOSE WRK-INC-PARTIC
021100     CLOSE WRK-INC-PARTIC-E
021200     CLOSE CTX-FILE.
021300 0700-EXIT.
021400     EXIT.
021500*----------------------------------------------------------------*
021600*    0790-RESUME - CIFRAS DE CONTROL DEL PASO: CUANTAS            *
021700*    PARTICULARES SE LEYERON Y CUANTAS DE ELLAS TERMINARON CON    *
021800*    UN PADRE DE CONTENCION DISTINTO DE 'N/A'.                    *
021900 0790-RESUME.
022000     DISPLAY 'VALID005 - INCONSISTENCIAS PARTICULARES LEIDAS: '
022100             WS-TOTAL-PARTIC
022200     DISPLAY 'VALID005 - CON PADRE DE CONTENCION............: '
022300             WS-TOTAL-CON-PADRE.
022400 0790-EXIT.
022500     EXIT.
