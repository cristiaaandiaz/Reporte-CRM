000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID001-COB.
000500 AUTHOR.        J. KOIKE.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  08/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID001-COB - PASO 1 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: LEER CISFILE Y SELECCIONAR LOS CI DE TIPO        *
001400*    'clr_onyxservicecodes'. SOLO INTERESA LA CANTIDAD           *
001500*    SELECCIONADA (CONTRA EL TOTAL DE CI) PARA EL LOG; LA LISTA  *
001600*    EN SI NO ALIMENTA NINGUN PASO POSTERIOR. CISFILE SE DEJA    *
001700*    ABIERTO SOLO PARA LECTURA, NO SE REESCRIBE.                 *
001800*----------------------------------------------------------------*
001900*    REGISTRO DE CAMBIOS                                        *
002000*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
002100*    1.0    08/09/95   JK    CR-0140  IMPLANTACION INICIAL      * VALID001
002200*    1.1    19/10/95   JK    CR-0152  EXTRAE ETIQUETA/NIT-END1  * VALID001
002300*    1.2    02/02/96   LS    CR-0179  PORCENTAJE EN EL LOG      * VALID001
002400*    1.3    14/06/96   LS    CR-0191  AJUSTE STATUS FS-CIS      * VALID001
002500*    1.4    21/01/97   JK    CR-0211  PROTEGE CISFILE VACIA     * VALID001
002600*    1.5    09/09/97   LS    CR-0234  COMP EN CONTADORES        * VALID001
002700*    1.6    12/11/98   LS    CR-0277  PREPARACION PARA Y2K      * VALID001
002800*    1.7    04/01/99   JK    CR-0282  Y2K - SIN CAMBIO DE       * VALID001
002900*                             DATOS, REVISION FECHAS TRABAJO    *
003000*    1.8    22/05/00   JK    CR-0321  RETORNO VIA RETURN-CODE   * VALID001
003100*    1.9    19/07/01   LS    CR-0362  QUITA C01/CLASE-ALFA SIN  * VALID001
003200*                             USO; UPSI-0 AHORA DISPARA TRAZA   *
003300*                             DE DIAGNOSTICO EN EL LOG          *
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
004100         ON STATUS IS VAL-SW-DIAG-ON
004200         OFF STATUS IS VAL-SW-DIAG-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CIS-FILE ASSIGN TO CISFILE
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-CIS.
004800*================================================================*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  CIS-FILE
005200     LABEL RECORD STANDARD
005300     RECORDING MODE IS F
005400     RECORD CONTAINS 150 CHARACTERS.
005500 COPY VALCIREG.
005600*================================================================*
005700 WORKING-STORAGE SECTION.
005800*----------------- AREAS DE ARCHIVO -----------------------------*
005900 77  FS-CIS                      PIC X(02) VALUE SPACES.
006000 77  WS-FIN-CIS                  PIC X(01) VALUE 'N'.
006100     88  WS-NO-HAY-MAS-CI                VALUE 'Y'.
006200*----------------- CONSTANTE DE TIPO DE CI (HABITO DEL SISTEMA) -*
006300*    TIPO DE CI SEGUN EL CATALOGO DE ONYX QUE ESTE PASO SELECCIONA*
006400*    PARA EL CONTEO; SE DEJA COMO CONSTANTE EN WORKING-STORAGE    *
006500*    PORQUE NINGUN OTRO VALOR DE TIPO APLICA A ESTE FILTRO.       *
006600 01  WS-TIPO-SERVICECODES         PIC X(30) VALUE
006700         'clr_onyxservicecodes'.
006800*----------------- FECHA DE TRABAJO -----------------------------*
006900*    FECHA DE TRABAJO A 4 DIGITOS DE ANO (VER CR-0281, Y2K);      *
007000*    SE DEJA CON LA VISTA NUMERICA REDEFINIDA POR HABITO DEL      *
007100*    DEPARTAMENTO, AUNQUE ESTE PASO NO LA USA EN NINGUN CALCULO.  *
007200 01  WS-FECHA-TRABAJO.
007300     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
007400     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
007500     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
007600 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
007700                               PIC 9(08).
007800*----------------- CONTADORES (TODOS COMP) ----------------------*
007900*    WS-TOTAL-CI Y WS-TOTAL-SELECCIONADOS SE USAN PARA EL         *
008000*    PORCENTAJE FINAL; WS-PORC-SELECCION SE REDONDEA POR TRUNCADO *
008100*    DE LA DIVISION ENTERA (CR-0179).                             *
008200 77  WS-TOTAL-CI                 PIC 9(07) COMP VALUE ZEROS.
008300 77  WS-TOTAL-SELECCIONADOS      PIC 9(07) COMP VALUE ZEROS.
008400 77  WS-PORC-SELECCION           PIC 9(03) COMP VALUE ZEROS.
008500*----------------- AREA DE EXTRACCION PARA EL LOG ---------------*
008600*    WS-EXTRACTO GUARDA EL ULTIMO CI SERVICECODES LEIDO; SE       *
008700*    SOBREESCRIBE EN CADA VUELTA DE 0210-SELECCIONA-CI Y NO SE    *
008800*    ACUMULA EN TABLA, PORQUE LA LISTA NO ALIMENTA OTRO PASO.      *
008900 01  WS-EXTRACTO.
009000     05  WS-EXT-TIPO             PIC X(30) VALUE SPACES.
009100     05  WS-EXT-ETIQUETA         PIC X(40) VALUE SPACES.
009200     05  WS-EXT-NIT              PIC X(20) VALUE SPACES.
009300 01  WS-EXTRACTO-R REDEFINES WS-EXTRACTO
009400                               PIC X(90).
009500 01  WS-RC-REG.
009600     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
009700 01  WS-RC-REG-R REDEFINES WS-RC-REG.
009800     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
009900*================================================================*
010000 PROCEDURE DIVISION.
010100*================================================================*
010200 0000-CONTROL.
010300*    ESTE PASO NO RECHAZA NADA; SOLO CUENTA.  EL STREAM SIGUE     *
010400*    ADELANTE AUNQUE LA CANTIDAD DE SERVICECODES SEA CERO - ESO   *
010500*    NO ES UN ERROR DE INTEGRIDAD, SOLO UN DATO PARA EL LOG.      *
010600     PERFORM 0200-ABRE-CIS THRU 0200-EXIT
010700     PERFORM 0210-SELECCIONA-CI THRU 0210-EXIT
010800         UNTIL WS-NO-HAY-MAS-CI
010900     PERFORM 0290-CIERRA-Y-RESUME THRU 0290-EXIT
011000*    TRAZA DE DIAGNOSTICO, SOLO SI EL OPERADOR PRENDIO EL UPSI-0  *
011100*    EN LA TARJETA DE EJECUCION DE ESTE PASO.                     *
011200     IF VAL-SW-DIAG-ON
011300        DISPLAY 'VALID001 - DIAG: FS-CIS=' FS-CIS
011400                ' RC=' WS-RC-COMP.
011500*    CODIGO DE RETORNO DEVUELTO AL SISTEMA OPERATIVO (CR-0321).   *
011600     MOVE WS-RC-COMP TO RETURN-CODE
011700     GOBACK.
011800*----------------------------------------------------------------*
011900*    0200-ABRE-CIS - ABRE CISFILE PARA LECTURA UNICAMENTE; ESTE   *
012000*    PASO NUNCA REESCRIBE LA POBLACION DE CI.  SI NO SE PUEDE     *
012100*    ABRIR, EL STREAM SE CONSIDERA MAL CONFIGURADO (RC=2).        *
012200 0200-ABRE-CIS.
012300     OPEN INPUT CIS-FILE
012400     IF FS-CIS NOT = '00'
012500        DISPLAY 'VALID001 - NO SE PUDO ABRIR CISFILE, STATUS='
012600                FS-CIS
012700        MOVE 2 TO WS-RC-COMP
012800        MOVE 'Y' TO WS-FIN-CIS
012900        GO TO 0200-EXIT.
013000     MOVE 0 TO WS-RC-COMP.
013100 0200-EXIT.
013200     EXIT.
013300*----------------------------------------------------------------*
013400*    0210-SELECCIONA-CI - LEE CISFILE REGISTRO POR REGISTRO Y    *
013500*    SEPARA, SOLO PARA EL CONTEO DEL LOG, LOS CI DE TIPO          *
013600*    'clr_onyxservicecodes'.  EL EXTRACTO (TIPO/ETIQUETA/NIT) NO  *
013700*    SE ESCRIBE A NINGUN ARCHIVO - QUEDA SOLO EN MEMORIA.         *
013800 0210-SELECCIONA-CI.
013900     READ CIS-FILE
014000         AT END
014100            MOVE 'Y' TO WS-FIN-CIS
014200            GO TO 0210-EXIT.
014300     ADD 1 TO WS-TOTAL-CI
014400*    COMPARACION CONTRA LA CONSTANTE DE TIPO DEL HABITO DEL       *
014500*    SISTEMA (WS-TIPO-SERVICECODES); SI COINCIDE SE EXTRAE LA     *
014600*    ETIQUETA Y EL NIT DEL EXTREMO 1 PARA EL LOG.                 *
014700     IF CI-TYPE = WS-TIPO-SERVICECODES
014800        ADD 1 TO WS-TOTAL-SELECCIONADOS
014900        MOVE CI-TYPE          TO WS-EXT-TIPO
015000        MOVE CI-DISPLAY-LABEL TO WS-EXT-ETIQUETA
015100        MOVE CI-NIT-END1      TO WS-EXT-NIT.
015200 0210-EXIT.
015300     EXIT.
015400*----------------------------------------------------------------*
015500*    0290-CIERRA-Y-RESUME - CIERRA CISFILE Y DEJA EN EL LOG LOS   *
015600*    TOTALES DEL PASO, INCLUYENDO EL PORCENTAJE DE SERVICECODES   *
015700*    SOBRE EL TOTAL DE CI LEIDOS.                                 *
015800 0290-CIERRA-Y-RESUME.
015900     CLOSE CIS-FILE
016000*    EVITA DIVISION ENTRE CERO CUANDO CISFILE VINO VACIA; EN ESE  *
016100*    CASO EL PORCENTAJE QUEDA EN CERO POR VALUE DE LA DEFINICION. *
016200     IF WS-TOTAL-CI > 0
016300        COMPUTE WS-PORC-SELECCION =
016400                (WS-TOTAL-SELECCIONADOS * 100) / WS-TOTAL-CI.
016500     DISPLAY 'VALID001 - CI TOTALES.......: ' WS-TOTAL-CI
016600     DISPLAY 'VALID001 - CI SERVICECODES..: '
016700             WS-TOTAL-SELECCIONADOS
016800     DISPLAY 'VALID001 - PORCENTAJE.......: ' WS-PORC-SELECCION.
016900 0290-EXIT.
017000     EXIT.
