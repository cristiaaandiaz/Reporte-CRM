000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID008-COB.
000500 AUTHOR.        J. KOIKE.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  16/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID008-COB - PASO 8 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: PLANIFICAR LA ACTUALIZACION EN ITSM DE LAS       *
001400*    RELACIONES NORMALES INCONSISTENTES QUE TIENEN FO (FO-FLAG=Y *
001500*    Y FO-ID DISTINTO DE N/A).  LA ACCION PLANIFICADA PONE EL    *
001600*    STATUS DE LA RELACION EN 'REMOVED' - NUNCA SE BORRA NADA EN *
001700*    ESTE PASO.  LA CLAVE DE LA ACCION ES EL PAR (ID DE FO, ID   *
001800*    DE RELACION).  EL LLAMADO REAL A ITSM (HTTP) NO ES PARTE DE *
001900*    ESTE PASO, AL IGUAL QUE EN VALID007.                        *
002000*----------------------------------------------------------------*
002100*    REGISTRO DE CAMBIOS                                        *
002200*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
002300*    1.0    16/09/95   JK    CR-0148  IMPLANTACION INICIAL       *VALID008
002400*    1.1    19/10/95   JK    CR-0162  LEE MODOCTL DIRECTAMENTE   *VALID008
002500*    1.2    02/02/96   LS    CR-0186  SALTA FO-ID EN BLANCO      *VALID008
002600*    1.3    21/01/97   JK    CR-0218  COMP EN CONTADORES         *VALID008
002700*    1.4    09/09/97   LS    CR-0241  AJUSTE STATUS ARCHIVOS     *VALID008
002800*    1.5    12/11/98   LS    CR-0284  PREPARACION PARA Y2K       *VALID008
002900*    1.6    04/01/99   JK    CR-0289  Y2K - SIN CAMBIO DE DATOS  *VALID008
003000*    1.7    22/05/00   JK    CR-0328  RETORNO VIA RETURN-CODE    *VALID008
003100*    1.8    19/07/01   LS    CR-0360  DETALLE POR ACCION EN EL   *VALID008
003200*                             RESUMEN (ANTES SOLO LOS TOTALES)   *
003300*    1.9    19/07/01   LS    CR-0369  QUITA CLASE-ALFA SIN USO;  *VALID008
003400*                             C01 AHORA SALTA HOJA EN LA PRIMERA *
003500*                             LINEA DEL RESUMEN; UPSI-0 DISPARA  *
003600*                             TRAZA DE DIAGNOSTICO               *
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
004500         ON STATUS IS VAL-SW-DIAG-ON
004600         OFF STATUS IS VAL-SW-DIAG-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CTL-MODO ASSIGN TO MODOCTL
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-MODO.
005200     SELECT WRK-INC-NORMAL-E ASSIGN TO WRKINCNE
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-WNE.
005500     SELECT WRK-ACAO-ITSM ASSIGN TO WRKACIT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-ACI.
005800     SELECT RPT-RESUMEN-IT ASSIGN TO RPTRSIT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-RRI.
006100*================================================================*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CTL-MODO
006500     LABEL RECORD STANDARD
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 10 CHARACTERS.
006800 01  REG-CTL-MODO                PIC X(10).
006900 FD  WRK-INC-NORMAL-E
007000     LABEL RECORD STANDARD
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 293 CHARACTERS.
007300 COPY VALINREG REPLACING ==VAL-INC-REC== BY ==VAL-INE-REC==,
007400                         ==INC-==         BY ==INE-==.
007500 FD  WRK-ACAO-ITSM
007600     LABEL RECORD STANDARD
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 110 CHARACTERS.
007900 COPY VALACREG.
008000 FD  RPT-RESUMEN-IT
008100     LABEL RECORD STANDARD
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 110 CHARACTERS.
008400 01  REG-RPT-RESUMEN-IT          PIC X(110).
008500*================================================================*
008600 WORKING-STORAGE SECTION.
008700*----------------- AREAS DE ARCHIVO -----------------------------*
008800 77  FS-MODO                     PIC X(02) VALUE SPACES.
008900 77  FS-WNE                      PIC X(02) VALUE SPACES.
009000 77  FS-ACI                      PIC X(02) VALUE SPACES.
009100 77  FS-RRI                      PIC X(02) VALUE SPACES.
009200*----------------- MODO DE EJECUCION ----------------------------*
009300*    WS-MODO-TXT SE LLENA EN 0050-LEE-MODO Y GOBIERNA EL STATUS
009400*    QUE TOMA CADA ACCION EN 0860-FILTRA-FO, IGUAL QUE EN
009500*    VALID007; LA REDEFINICION NO SE USA AQUI, SE CONSERVA POR
009600*    EL MISMO HABITO DE AREA DE MODO DEL STREAM.                *
009700 01  WS-MODO-REG.
009800     05  WS-MODO-TXT             PIC X(10) VALUE 'SIMULACION'.
009900 01  WS-MODO-REG-R REDEFINES WS-MODO-REG.
010000     05  WS-MODO-PREFIJO         PIC X(04).
010100     05  WS-MODO-SUFIJO          PIC X(06).
010200*----------------- FECHA DE TRABAJO -----------------------------*
010300*    NO SE USA PARA CALCULO EN ESTE PASO; SE DECLARA POR EL
010400*    MISMO HABITO DE AREA ESTANDAR DE FECHA DE LOS DEMAS PASOS.  *
010500 01  WS-FECHA-TRABAJO.
010600     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
010700     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
010800     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
010900 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
011000                               PIC 9(08).
011100*----------------- LINEAS DE RESUMEN ----------------------------*
011200 01  CABE1-RESUMEN.
011300     05  FILLER                  PIC X(66) VALUE
011400         '----------------------------------------------------'
011500         '------------'.
011600 01  CABE2-RESUMEN.
011700     05  FILLER                  PIC X(66) VALUE
011800         'RESUMEN DE OPERACIONES ITSM'.
011900 01  DET-RESUMEN.
012000     05  FILLER                  PIC X(01) VALUE '['.
012100     05  DRI-SEQ                 PIC ZZZZ9.
012200     05  FILLER                  PIC X(02) VALUE '] '.
012300     05  DRI-METODO              PIC X(06).
012400     05  FILLER                  PIC X(01) VALUE SPACES.
012500     05  DRI-TARGET              PIC X(32).
012600     05  FILLER                  PIC X(01) VALUE SPACES.
012700     05  DRI-FO-ID               PIC X(32).
012800     05  FILLER                  PIC X(01) VALUE SPACES.
012900     05  DRI-MODO                PIC X(10).
013000     05  FILLER                  PIC X(01) VALUE SPACES.
013100     05  DRI-STATUS              PIC X(10).
013200 01  PIE1-RESUMEN.
013300     05  FILLER                  PIC X(32) VALUE
013400         'TOTAL INCONSISTENCIAS CON FO..: '.
013500     05  PIE1-CUENTA             PIC ZZZZ9.
013600 01  PIE2-RESUMEN.
013700     05  FILLER                  PIC X(32) VALUE
013800         'TOTAL ACTUALIZACIONES.........: '.
013900     05  PIE2-CUENTA             PIC ZZZZ9.
014000 01  PIE3-RESUMEN.
014100     05  FILLER                  PIC X(32) VALUE
014200         'EXITOSAS......................: '.
014300     05  PIE3-CUENTA             PIC ZZZZ9.
014400 01  PIE4-RESUMEN.
014500     05  FILLER                  PIC X(32) VALUE
014600         'FALLIDAS......................: '.
014700     05  PIE4-CUENTA             PIC ZZZZ9.
014800*----------------- CONTADORES (TODOS COMP) ----------------------*
014900*    WS-TOTAL-FALLIDAS SE DECLARA Y PIE4-RESUMEN LA IMPRIME PERO
015000*    NINGUNA RAMA DE 0860-FILTRA-FO LA INCREMENTA, POR LA MISMA
015100*    RAZON QUE EN VALID007: EL LLAMADO HTTP REAL A ITSM QUEDA
015200*    FUERA DE ALCANCE DE ESTA VERSION (VER BANNER DEL PROGRAMA). *
015300 77  WS-TOTAL-FO                 PIC 9(05) COMP VALUE ZEROS.
015400 77  WS-TOTAL-ACCIONES           PIC 9(05) COMP VALUE ZEROS.
015500 77  WS-TOTAL-EXITOSAS           PIC 9(05) COMP VALUE ZEROS.
015600 77  WS-TOTAL-FALLIDAS           PIC 9(05) COMP VALUE ZEROS.
015700*    WS-RC-REG/WS-RC-REG-R: RETORNO EN COMP (CR-0218), VISIBLE
015800*    EN DISPLAY VIA LA REDEFINICION PARA LA TRAZA DE UPSI-0
015900*    (CR-0328), IGUAL QUE EN VALID007.                          *
016000 01  WS-RC-REG.
016100     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
016200 01  WS-RC-REG-R REDEFINES WS-RC-REG.
016300     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
016400*================================================================*
016500 PROCEDURE DIVISION.
016600*================================================================*
016700*    0000-CONTROL ORDENA EL PASO 8 DE LA MISMA FORMA QUE VALID007:
016800*    PRIMERO SE LEE EL MODO DE CORRIDA, LUEGO SE PLANIFICAN LAS
016900*    ACTUALIZACIONES ITSM PARA LAS INCONSISTENCIAS NORMALES QUE
017000*    TIENEN FO, Y POR ULTIMO EL RESUMEN.  A DIFERENCIA DE VALID007
017100*    AQUI NUNCA SE BORRA NADA - LA ACCION SOLO DEJA LA RELACION
017200*    EN STATUS 'REMOVED' DENTRO DE ITSM (CR-0148).                *
017300 0000-CONTROL.
017400     MOVE 0 TO WS-RC-COMP
017500     PERFORM 0050-LEE-MODO THRU 0050-EXIT
017600     PERFORM 0850-PLANIFICA-ACTUALIZA THRU 0850-EXIT
017700     PERFORM 0890-RESUME THRU 0890-EXIT
017800     IF VAL-SW-DIAG-ON
017900        DISPLAY 'VALID008 - DIAG: FS-MODO=' FS-MODO
018000                ' FS-WNE=' FS-WNE ' RC=' WS-RC-COMP.
018100     MOVE WS-RC-COMP TO RETURN-CODE
018200     GOBACK.
018300*----------------------------------------------------------------*
018400*    IGUAL QUE EN VALID007: SI MODOCTL FALTA O VIENE EN BLANCO SE
018500*    ASUME 'SIMULACION' PARA QUE NINGUNA CORRIDA SIN CONTROL
018600*    EXPLICITO TOQUE ITSM POR DEFECTO (CR-0148).                 *
018700 0050-LEE-MODO.
018800     OPEN INPUT CTL-MODO
018900     IF FS-MODO NOT = '00'
019000        GO TO 0050-EXIT.
019100     READ CTL-MODO INTO WS-MODO-TXT
019200         AT END
019300            GO TO 0051-FIN-MODO.
019400 0051-FIN-MODO.
019500     CLOSE CTL-MODO
019600     IF WS-MODO-TXT = SPACES
019700        MOVE 'SIMULACION' TO WS-MODO-TXT.
019800 0050-EXIT.
019900     EXIT.
020000*----------------------------------------------------------------*
020100*    0850-PLANIFICA-ACTUALIZA RECORRE EL MISMO EXTRACTO WRKINCNE
020200*    QUE VALID007 Y DELEGA EN 0860-FILTRA-FO EL FILTRO DE CADA
020300*    REGISTRO - SOLO INTERESAN LAS INCONSISTENCIAS CON FO REAL,
020400*    TODAS LAS DEMAS SE DESCARTAN SIN GENERAR ACCION ITSM.       *
020500 0850-PLANIFICA-ACTUALIZA.
020600     OPEN INPUT WRK-INC-NORMAL-E
020700     IF FS-WNE NOT = '00'
020800        DISPLAY 'VALID008 - NO SE PUDO ABRIR WRKINCNE, STATUS='
020900                FS-WNE
021000        MOVE 5 TO WS-RC-COMP
021100        GO TO 0850-EXIT.
021200     OPEN OUTPUT WRK-ACAO-ITSM.
021300 0851-LEE-INC.
021400     READ WRK-INC-NORMAL-E
021500         AT END
021600            GO TO 0852-FIN-ACTUALIZA.
021700     PERFORM 0860-FILTRA-FO THRU 0860-EXIT
021800     GO TO 0851-LEE-INC.
021900 0852-FIN-ACTUALIZA.
022000     CLOSE WRK-INC-NORMAL-E
022100     CLOSE WRK-ACAO-ITSM
022200     IF WS-TOTAL-ACCIONES > 0
022300        PERFORM 0870-ESCRIBE-RESUMEN THRU 0870-EXIT.
022400 0850-EXIT.
022500     EXIT.
022600*----------------------------------------------------------------*
022700*    0860-FILTRA-FO DESCARTA TRES CASOS SIN GENERAR ACCION NI
022800*    CONTARLOS: RELACION SIN FO (INE-NO-ES-FO), FO-ID EN 'N/A' O
022900*    BLANCO (CR-0186, NUNCA HUBO CONTENCION REAL) Y RELACION EN
023000*    BLANCO (ARRASTRE DE UN REGISTRO NUNCA ENRIQUECIDO).  SOLO EL
023100*    PAR (FO-ID, REL-ID) QUE SOBREVIVE LOS TRES FILTROS LLEGA A
023200*    CLAVE DE LA ACCION PUT EN ITSM (VER BANNER DEL PROGRAMA).   *
023300 0860-FILTRA-FO.
023400     IF INE-NO-ES-FO
023500        GO TO 0860-EXIT.
023600     IF INE-FO-ID = 'N/A' OR INE-FO-ID = SPACES
023700        GO TO 0860-EXIT.
023800     IF INE-REL-ID = SPACES
023900        GO TO 0860-EXIT.
024000     ADD 1 TO WS-TOTAL-FO
024100*    A DIFERENCIA DE VALID007 (DELETE/UCMDB) ESTA ACCION ES
024200*    SIEMPRE PUT/ITSM Y LLEVA EL FO-ID ADEMAS DEL ID DE RELACION,
024300*    PORQUE LA ACTUALIZACION EN ITSM SE HACE SOBRE EL REGISTRO
024400*    DEL FO, NO SOBRE LA RELACION MISMA (CR-0148).  EL STATUS SE
024500*    SIGUE RIGIENDO POR EL MODO, IGUAL QUE EN 0810 DE VALID007.  *
024600     ADD 1 TO WS-TOTAL-ACCIONES
024700     MOVE WS-TOTAL-ACCIONES TO ACT-SEQ
024800     SET ACT-SIS-ITSM        TO TRUE
024900     SET ACT-MET-PUT         TO TRUE
025000     MOVE INE-REL-ID         TO ACT-TARGET-ID
025100     MOVE INE-FO-ID          TO ACT-FO-ID
025200     MOVE WS-MODO-TXT        TO ACT-MODE
025300     IF ACT-MODO-SIMUL
025400        SET ACT-EST-SIMULADA TO TRUE
025500     ELSE
025600     IF ACT-MODO-EJEC
025700        SET ACT-EST-EXITOSA  TO TRUE
025800        ADD 1 TO WS-TOTAL-EXITOSAS.
025900     WRITE VAL-ACT-REC.
026000 0860-EXIT.
026100     EXIT.
026200*----------------------------------------------------------------*
026300*    0870-ESCRIBE-RESUMEN SOLO CORRE SI HUBO AL MENOS UNA ACCION
026400*    (MISMO CRITERIO DE CR-0159 QUE VALID006/VALID007) Y RELEE
026500*    WRKACIT PARA EL DETALLE POR ACCION (CR-0360); C01 FUERZA
026600*    SALTO DE HOJA EN LA PRIMERA LINEA DEL RESUMEN (CR-0369).    *
026700 0870-ESCRIBE-RESUMEN.
026800     OPEN OUTPUT RPT-RESUMEN-IT
026900     WRITE REG-RPT-RESUMEN-IT FROM CABE1-RESUMEN
027000         AFTER ADVANCING C01
027100     WRITE REG-RPT-RESUMEN-IT FROM CABE2-RESUMEN
027200     WRITE REG-RPT-RESUMEN-IT FROM CABE1-RESUMEN
027300     MOVE SPACES TO REG-RPT-RESUMEN-IT
027400     WRITE REG-RPT-RESUMEN-IT
027500     OPEN INPUT WRK-ACAO-ITSM
027600     PERFORM 0872-LEE-ACCION THRU 0872-EXIT
027700     CLOSE WRK-ACAO-ITSM
027800     MOVE WS-TOTAL-FO          TO PIE1-CUENTA
027900     WRITE REG-RPT-RESUMEN-IT FROM PIE1-RESUMEN
028000     MOVE WS-TOTAL-ACCIONES    TO PIE2-CUENTA
028100     WRITE REG-RPT-RESUMEN-IT FROM PIE2-RESUMEN
028200     IF WS-MODO-TXT NOT = 'SIMULACION'
028300        MOVE WS-TOTAL-EXITOSAS  TO PIE3-CUENTA
028400        WRITE REG-RPT-RESUMEN-IT FROM PIE3-RESUMEN
028500        MOVE WS-TOTAL-FALLIDAS  TO PIE4-CUENTA
028600        WRITE REG-RPT-RESUMEN-IT FROM PIE4-RESUMEN.
028700     CLOSE RPT-RESUMEN-IT.
028800 0870-EXIT.
028900     EXIT.
029000*----------------------------------------------------------------*
029100*    0872-LEE-ACCION VUELCA CADA ACCION DE WRKACIT A UNA LINEA
029200*    DEL RESUMEN, INCLUYENDO EL FO-ID (DRI-FO-ID) QUE NO EXISTE
029300*    EN EL RESUMEN DE VALID007 PORQUE ALLI LA CLAVE ES SOLO EL
029400*    ID DE RELACION.                                            *
029500 0872-LEE-ACCION.
029600     READ WRK-ACAO-ITSM
029700         AT END
029800            GO TO 0872-EXIT.
029900     MOVE ACT-SEQ             TO DRI-SEQ
030000     MOVE ACT-METHOD          TO DRI-METODO
030100     MOVE ACT-TARGET-ID       TO DRI-TARGET
030200     MOVE ACT-FO-ID           TO DRI-FO-ID
030300     MOVE ACT-MODE            TO DRI-MODO
030400     MOVE ACT-STATUS          TO DRI-STATUS
030500     WRITE REG-RPT-RESUMEN-IT FROM DET-RESUMEN
030600     GO TO 0872-LEE-ACCION.
030700 0872-EXIT.
030800     EXIT.
030900*----------------------------------------------------------------*
031000*    TOTALES DE CONTROL PARA EL JOB LOG; SI WS-TOTAL-FO QUEDA EN
031100*    CERO NINGUNA INCONSISTENCIA NORMAL DE ESTA CORRIDA TENIA FO
031200*    REAL ASOCIADO.                                             *
031300 0890-RESUME.
031400     DISPLAY 'VALID008 - INCONSISTENCIAS CON FO.: ' WS-TOTAL-FO
031500     DISPLAY 'VALID008 - ACTUALIZACIONES ITSM....: '
031600             WS-TOTAL-ACCIONES.
031700 0890-EXIT.
031800     EXIT.
