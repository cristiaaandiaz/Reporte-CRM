000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID003-COB.
000500 AUTHOR.        J. KOIKE.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  11/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID003-COB - PASO 3 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: POR CADA RELACION, COMPARAR EL NIT DEL EXTREMO   *
001400*    1 CONTRA EL NIT DEL EXTREMO 2.  SI SON DISTINTOS, GENERAR   *
001500*    UN REGISTRO DE INCONSISTENCIA Y CLASIFICARLO COMO NORMAL    *
001600*    (AMBOS NIT NUMERICOS) O PARTICULAR (ALGUN NIT CON LETRA).   *
001700*    EL INDICE DE CI SE CONSTRUYE EN UN ARCHIVO INDEXADO DE      *
001800*    TRABAJO (CIXWORK), CLAVEADO POR EL ID DE CI, PARA PERMITIR  *
001900*    LECTURA AL AZAR DESDE LA COMPARACION DE RELACIONES.         *
002000*----------------------------------------------------------------*
002100*    REGISTRO DE CAMBIOS                                        *
002200*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
002300*    1.0    11/09/95   JK    CR-0142  IMPLANTACION INICIAL       *VALID003
002400*    1.1    19/10/95   JK    CR-0154  CLASIFICACION NORMAL/PART  *VALID003
002500*    1.2    02/02/96   LS    CR-0181  AVANCE CADA 20% EN EL LOG  *VALID003
002600*    1.3    14/06/96   LS    CR-0193  INDICE CI VIA CIXWORK      *VALID003
002700*    1.4    21/01/97   JK    CR-0213  ETIQUETA N/A SI EN BLANCO  *VALID003
002800*    1.5    09/09/97   LS    CR-0236  COMP EN CONTADORES         *VALID003
002900*    1.6    12/11/98   LS    CR-0279  PREPARACION PARA Y2K       *VALID003
003000*    1.7    04/01/99   JK    CR-0284  Y2K - SIN CAMBIO DE DATOS  *VALID003
003100*    1.8    22/05/00   JK    CR-0323  RETORNO VIA RETURN-CODE    *VALID003
003200*    1.9    14/03/01   LS    CR-0341  RECORTA BLANCOS DE LOS NIT *VALID003
003300*                             ANTES DE COMPARAR Y DE GRABAR      *
003400*    2.0    19/07/01   LS    CR-0358  PROCESADAS NO CUENTA LAS   *VALID003
003500*                             RELACIONES CON NODO O NIT FALTANTE *
003600*    2.1    19/07/01   LS    CR-0364  QUITA C01 SIN USO; UPSI-0  *VALID003
003700*                             AHORA DISPARA TRAZA DE DIAGNOSTICO *
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     CLASS VAL-CLASE-ALFA IS "A" THRU "Z" "a" THRU "z"
004500     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
004600         ON STATUS IS VAL-SW-DIAG-ON
004700         OFF STATUS IS VAL-SW-DIAG-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    CISFILE Y RELFILE SON LOS MISMOS EXTRACTOS DE LINEA QUE       *
005100*    PRODUJO VALID001/VALID002; ESTE PASO LOS LEE TAL CUAL LOS    *
005200*    DEJARON, SIN VOLVER A FILTRAR NADA.                           *
005300     SELECT CIS-FILE ASSIGN TO CISFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-CIS.
005600     SELECT REL-FILE ASSIGN TO RELFILE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-REL.
005900*    CIXWORK ES UN ARCHIVO DE TRABAJO PROPIO DE ESTE PASO, NO      *
006000*    SOBREVIVE AL STREAM; SE ABRE Y SE CIERRA DENTRO DE LA MISMA   *
006100*    EJECUCION (VER 0400-CONSTRUYE-INDICE / 0402-FIN-INDICE).      *
006200     SELECT CIX-FILE ASSIGN TO CIXWORK
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS DYNAMIC
006500         RECORD KEY IS CIX-ID
006600         FILE STATUS IS FS-CIX.
006700     SELECT WRK-INC-NORMAL ASSIGN TO WRKINCN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-WKN.
007000     SELECT WRK-INC-PARTIC ASSIGN TO WRKINCP
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-WKP.
007300*================================================================*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*    VALCIREG Y VALRLREG SON LOS MISMOS COPYBOOKS DE LAYOUT DE CI  *
007700*    Y DE RELACION QUE USAN VALID001 Y VALID002; SE COPIAN AQUI    *
007800*    TAL CUAL PARA NO DUPLICAR LA DEFINICION DE CAMPOS.            *
007900 FD  CIS-FILE
008000     LABEL RECORD STANDARD
008100     RECORDING MODE IS F
008200     RECORD CONTAINS 150 CHARACTERS.
008300 COPY VALCIREG.
008400 FD  REL-FILE
008500     LABEL RECORD STANDARD
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 134 CHARACTERS.
008800 COPY VALRLREG.
008900*----------------------------------------------------------------*
009000*    INDICE DE CI POR ID, CONSTRUIDO A PARTIR DE CISFILE, PARA   *
009100*    PERMITIR LECTURA AL AZAR DESDE LA COMPARACION DE RELACION.  *
009200*----------------------------------------------------------------*
009300 FD  CIX-FILE
009400     LABEL RECORD STANDARD
009500     RECORDING MODE IS F
009600     RECORD CONTAINS 150 CHARACTERS.
009700 01  REG-CIX.
009800     05  CIX-ID                  PIC X(32).
009900     05  CIX-TYPE                PIC X(30).
010000     05  CIX-LABEL               PIC X(40).
010100     05  CIX-NIT-END1            PIC X(20).
010200     05  CIX-NIT-END2            PIC X(20).
010300     05  FILLER                  PIC X(08).
010400*    WRK-INC-NORMAL Y WRK-INC-PARTIC COMPARTEN EL MISMO LAYOUT     *
010500*    (VALINREG); EL SEGUNDO SOLO RENOMBRA EL REGISTRO Y EL         *
010600*    PREFIJO DE CAMPOS VIA REPLACING, PARA NO MANTENER DOS        *
010700*    COPYBOOKS IGUALES.                                           *
010800 FD  WRK-INC-NORMAL
010900     LABEL RECORD STANDARD
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 293 CHARACTERS.
011200 COPY VALINREG.
011300 FD  WRK-INC-PARTIC
011400     LABEL RECORD STANDARD
011500     RECORDING MODE IS F
011600     RECORD CONTAINS 293 CHARACTERS.
011700 COPY VALINREG REPLACING ==VAL-INC-REC== BY ==VAL-INP-REC==,
011800                         ==INC-==         BY ==INP-==.
011900*================================================================*
012000 WORKING-STORAGE SECTION.
012100*----------------- AREAS DE ARCHIVO -----------------------------*
012200 77  FS-CIS                      PIC X(02) VALUE SPACES.
012300 77  FS-REL                      PIC X(02) VALUE SPACES.
012400 77  FS-CIX                      PIC X(02) VALUE SPACES.
012500 77  FS-WKN                      PIC X(02) VALUE SPACES.
012600 77  FS-WKP                      PIC X(02) VALUE SPACES.
012700*----------------- FECHA DE TRABAJO -----------------------------*
012800 01  WS-FECHA-TRABAJO.
012900     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
013000     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
013100     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
013200 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
013300                               PIC 9(08).
013400*----------------- CONMUTADORES DE LA VALIDACION ----------------*
013500*    AMBAS BANDERAS SE ENCIENDEN EN 0510-BUSCA-EXTREMOS /          *
013600*    0515-TOMA-NITS Y SE LEEN EN 0501-LEE-REL PARA DECIDIR SI LA   *
013700*    RELACION SE SALTA SIN CONTAR COMO PROCESADA.                  *
013800 77  WS-NODO-FALTA-SW            PIC X(01) VALUE 'N'.
013900     88  WS-NODO-FALTA                   VALUE 'Y'.
014000 77  WS-NIT-FALTA-SW             PIC X(01) VALUE 'N'.
014100     88  WS-NIT-FALTA                     VALUE 'Y'.
014200*----------------- NIT Y ETIQUETAS DE LOS EXTREMOS --------------*
014300*    SE RELLENAN EN 0510-BUSCA-EXTREMOS A PARTIR DEL INDICE CIX;   *
014400*    VIVEN FUERA DE LA RELACION EN CURSO PORQUE SE USAN EN VARIOS  *
014500*    PARRAFOS POSTERIORES (RECORTE, COMPARACION, GRABACION).       *
014600 01  WS-NIT1-CI                  PIC X(20) VALUE SPACES.
014700 01  WS-NIT2-CI                  PIC X(20) VALUE SPACES.
014800 01  WS-LABEL1                   PIC X(40) VALUE SPACES.
014900 01  WS-LABEL2                   PIC X(40) VALUE SPACES.
015000*----------------- NIT RECORTADOS (CR-0341) ---------------------*
015100*    RESULTADO INTERMEDIO DE 0516-RECORTA-NITS ANTES DE           *
015200*    REGRESARSE A WS-NIT1-CI/WS-NIT2-CI.                           *
015300 01  WS-NIT1-TRIM                PIC X(20) VALUE SPACES.
015400 01  WS-NIT2-TRIM                PIC X(20) VALUE SPACES.
015500*----------------- AREA DE CONTEO DE LETRAS (2 VISTAS) ----------*
015600*    LA REDEFINICION EXPONE EL MISMO BUFFER DE 20 POSICIONES      *
015700*    COMO UNA TABLA DE UN CARACTER, PARA QUE 0535-BUSCA-NO-BLANCO *
015800*    Y 0530-CUENTA-LETRAS PUEDAN INDEXAR CARACTER POR CARACTER.    *
015900 01  WS-SCAN-AREA.
016000     05  WS-SCAN-BUF             PIC X(20) VALUE SPACES.
016100 01  WS-SCAN-AREA-R REDEFINES WS-SCAN-AREA.
016200     05  WS-SCAN-CH  OCCURS 20 TIMES
016300                               PIC X(01).
016400*----------------- CONTADORES (TODOS COMP) ----------------------*
016500*    WS-REL-TOTAL Y WS-REL-20PCT SE CALCULAN UNA SOLA VEZ EN       *
016600*    0490-CUENTA-REL-TOTAL; LOS DEMAS SE ACUMULAN DURANTE          *
016700*    0500-VALIDA-RELACIONES Y SE VUELCAN EN 0590-RESUME.           *
016800 77  WS-SCAN-IDX                 PIC 9(02) COMP VALUE ZEROS.
016900 77  WS-TRIM-IDX                 PIC 9(02) COMP VALUE ZEROS.
017000 77  WS-CONT-LETRAS              PIC 9(02) COMP VALUE ZEROS.
017100 77  WS-REL-TOTAL                PIC 9(07) COMP VALUE ZEROS.
017200 77  WS-REL-20PCT                PIC 9(07) COMP VALUE ZEROS.
017300 77  WS-REL-PROCESADAS           PIC 9(07) COMP VALUE ZEROS.
017400 77  WS-REL-NORMALES             PIC 9(07) COMP VALUE ZEROS.
017500 77  WS-REL-PARTIC               PIC 9(07) COMP VALUE ZEROS.
017600 77  WS-NODOS-FALTAN             PIC 9(07) COMP VALUE ZEROS.
017700 77  WS-NITS-FALTAN              PIC 9(07) COMP VALUE ZEROS.
017800 77  WS-REL-COCIENTE             PIC 9(07) COMP VALUE ZEROS.
017900 77  WS-REL-RESTO                PIC 9(07) COMP VALUE ZEROS.
018000 01  WS-RC-REG.
018100     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
018200 01  WS-RC-REG-R REDEFINES WS-RC-REG.
018300     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
018400*================================================================*
018500 PROCEDURE DIVISION.
018600*================================================================*
018700 0000-CONTROL.
018800*    ORDEN OBLIGATORIO: PRIMERO SE CUENTA RELFILE COMPLETO (PARA  *
018900*    EL AVANCE DEL LOG), LUEGO SE CONSTRUYE EL INDICE DE CI POR   *
019000*    ID, Y SOLO AL FINAL SE VALIDA CADA RELACION CONTRA ESE       *
019100*    INDICE.  SI CUALQUIER PASO INTERMEDIO NO ABRE SU ARCHIVO,    *
019200*    LOS SIGUIENTES NO CORREN (WS-RC-COMP QUEDA DISTINTO DE CERO).*
019300     MOVE 0 TO WS-RC-COMP
019400     PERFORM 0490-CUENTA-REL-TOTAL THRU 0490-EXIT
019500     IF WS-RC-COMP = 0
019600        PERFORM 0400-CONSTRUYE-INDICE THRU 0400-EXIT.
019700     IF WS-RC-COMP = 0
019800        PERFORM 0500-VALIDA-RELACIONES THRU 0500-EXIT.
019900     PERFORM 0590-RESUME THRU 0590-EXIT
020000*    TRAZA DE DIAGNOSTICO CONDICIONADA AL UPSI-0 DE LA TARJETA    *
020100*    DE EJECUCION DE ESTE PASO.                                  *
020200     IF VAL-SW-DIAG-ON
020300        DISPLAY 'VALID003 - DIAG: FS-WKN=' FS-WKN
020400                ' FS-WKP=' FS-WKP ' RC=' WS-RC-COMP.
020500*    RETORNO AL SISTEMA OPERATIVO VIA RETURN-CODE (CR-0324).      *
020600     MOVE WS-RC-COMP TO RETURN-CODE
020700     GOBACK.
020800*----------------------------------------------------------------*
020900*    0490-CUENTA-REL-TOTAL - PASADA PREVIA SOLO DE CONTEO, PARA   *
021000*    PODER CALCULAR EL 20% USADO COMO PASO DE AVANCE EN EL LOG    *
021100*    DE 0500-VALIDA-RELACIONES (VER 0502-PROGRESO).               *
021200 0490-CUENTA-REL-TOTAL.
021300     OPEN INPUT REL-FILE
021400     IF FS-REL NOT = '00'
021500        DISPLAY 'VALID003 - NO SE PUDO ABRIR RELFILE, STATUS='
021600                FS-REL
021700        MOVE 2 TO WS-RC-COMP
021800        GO TO 0490-EXIT.
021900 0491-LEE-REL-TOTAL.
022000     READ REL-FILE
022100         AT END
022200            GO TO 0492-FIN-CONTEO.
022300     ADD 1 TO WS-REL-TOTAL
022400     GO TO 0491-LEE-REL-TOTAL.
022500 0492-FIN-CONTEO.
022600     CLOSE REL-FILE
022700*    UN QUINTO DEL TOTAL; SI LA POBLACION ES TAN PEQUENA QUE DA    *
022800*    CERO, SE USA 1 PARA QUE EL AVANCE SALGA EN CADA REGISTRO.     *
022900     COMPUTE WS-REL-20PCT = WS-REL-TOTAL / 5
023000     IF WS-REL-20PCT = 0
023100        MOVE 1 TO WS-REL-20PCT.
023200 0490-EXIT.
023300     EXIT.
023400*----------------------------------------------------------------*
023500*    0400-CONSTRUYE-INDICE - VUELCA CISFILE A UN ARCHIVO INDEXADO *
023600*    POR CI-UCMDB-ID (CIXWORK), PARA QUE 0500-VALIDA-RELACIONES   *
023700*    PUEDA RESOLVER CADA EXTREMO DE UNA RELACION POR LECTURA AL   *
023800*    AZAR EN LUGAR DE UNA BUSQUEDA SECUENCIAL POR RELACION.       *
023900 0400-CONSTRUYE-INDICE.
024000     OPEN INPUT CIS-FILE
024100     IF FS-CIS NOT = '00'
024200        DISPLAY 'VALID003 - NO SE PUDO ABRIR CISFILE, STATUS='
024300                FS-CIS
024400        MOVE 2 TO WS-RC-COMP
024500        GO TO 0400-EXIT.
024600     OPEN OUTPUT CIX-FILE.
024700 0401-LEE-CIS.
024800     READ CIS-FILE
024900         AT END
025000            GO TO 0402-FIN-INDICE.
025100*    SE COPIAN SOLO LOS CAMPOS QUE EL VALIDADOR NECESITA DEL CI;  *
025200*    ETIQUETA Y NIT DE AMBOS EXTREMOS VIAJAN CON EL REGISTRO.     *
025300     MOVE CI-UCMDB-ID      TO CIX-ID
025400     MOVE CI-TYPE          TO CIX-TYPE
025500     MOVE CI-DISPLAY-LABEL TO CIX-LABEL
025600     MOVE CI-NIT-END1      TO CIX-NIT-END1
025700     MOVE CI-NIT-END2      TO CIX-NIT-END2
025800     WRITE REG-CIX
025900         INVALID KEY
026000*           UN ID DUPLICADO EN CISFILE NO DEBERIA OCURRIR; SI      *
026100*           OCURRE SE IGNORA EL SEGUNDO Y SE AVISA EN EL LOG.      *
026200            DISPLAY 'VALID003 - CI DUPLICADO IGNORADO: ' CIX-ID.
026300     GO TO 0401-LEE-CIS.
026400 0402-FIN-INDICE.
026500*    EL INDICE SE CIERRA Y SE REABRE PARA LECTURA AL AZAR; ESTE    *
026600*    PASO YA NO LO VUELVE A ESCRIBIR.                              *
026700     CLOSE CIS-FILE
026800     CLOSE CIX-FILE
026900     OPEN INPUT CIX-FILE.
027000 0400-EXIT.
027100     EXIT.
027200*----------------------------------------------------------------*
027300*    0500-VALIDA-RELACIONES - CORAZON DEL VALIDADOR.  POR CADA    *
027400*    RELACION EN RELFILE RESUELVE LOS DOS EXTREMOS CONTRA EL       *
027500*    INDICE DE CI, COMPARA LOS NIT DE AMBOS EXTREMOS Y, SI NO      *
027600*    COINCIDEN, ESCRIBE LA INCONSISTENCIA EN EL ARCHIVO DE         *
027700*    TRABAJO QUE CORRESPONDA (NORMAL O PARTICULAR).                *
027800 0500-VALIDA-RELACIONES.
027900     OPEN INPUT REL-FILE
028000     OPEN OUTPUT WRK-INC-NORMAL
028100     OPEN OUTPUT WRK-INC-PARTIC.
028200 0501-LEE-REL.
028300     READ REL-FILE
028400         AT END
028500            GO TO 0503-FIN-VALIDA.
028600     PERFORM 0510-BUSCA-EXTREMOS THRU 0510-EXIT
028700*    SI CUALQUIER EXTREMO NO EXISTE EN EL INDICE DE CI, LA         *
028800*    RELACION NO SE PUEDE VALIDAR Y SE CUENTA COMO NODO FALTANTE; *
028900*    NO SE CONTABILIZA COMO RELACION PROCESADA (CR-0358).         *
029000     IF WS-NODO-FALTA
029100        ADD 1 TO WS-NODOS-FALTAN
029200        GO TO 0502-PROGRESO.
029300     PERFORM 0515-TOMA-NITS THRU 0515-EXIT
029400*    SI ALGUNO DE LOS DOS NIT VIENE EN BLANCO, NO HAY NADA QUE     *
029500*    COMPARAR; TAMPOCO CUENTA COMO RELACION PROCESADA.             *
029600     IF WS-NIT-FALTA
029700        ADD 1 TO WS-NITS-FALTAN
029800        GO TO 0502-PROGRESO.
029900     ADD 1 TO WS-REL-PROCESADAS
030000     PERFORM 0516-RECORTA-NITS THRU 0516-EXIT
030100     PERFORM 0520-COMPARA-Y-CLASIFICA THRU 0520-EXIT.
030200 0502-PROGRESO.
030300*    AVANCE CADA 20% DEL TOTAL DE RELFILE, PARA QUE UNA CORRIDA    *
030400*    LARGA DEJE RASTRO PERIODICO EN EL LOG SIN INUNDARLO.          *
030500     DIVIDE WS-REL-PROCESADAS BY WS-REL-20PCT
030600         GIVING WS-REL-COCIENTE
030700         REMAINDER WS-REL-RESTO
030800     IF WS-REL-RESTO = 0
030900        DISPLAY 'VALID003 - AVANCE: ' WS-REL-PROCESADAS
031000                ' DE ' WS-REL-TOTAL.
031100     GO TO 0501-LEE-REL.
031200 0503-FIN-VALIDA.
031300     CLOSE REL-FILE
031400     CLOSE WRK-INC-NORMAL
031500     CLOSE WRK-INC-PARTIC
031600     CLOSE CIX-FILE.
031700 0500-EXIT.
031800     EXIT.
031900*----------------------------------------------------------------*
032000*    0510-BUSCA-EXTREMOS - LEE EL INDICE DE CI POR CADA EXTREMO   *
032100*    DE LA RELACION ACTUAL.  SI CUALQUIERA DE LOS DOS FALTA, SALE *
032200*    INMEDIATAMENTE CON LA BANDERA ENCENDIDA SIN BUSCAR EL OTRO.  *
032300 0510-BUSCA-EXTREMOS.
032400     MOVE 'N' TO WS-NODO-FALTA-SW
032500     MOVE REL-END1-ID TO CIX-ID
032600     READ CIX-FILE
032700         INVALID KEY
032800            MOVE 'Y' TO WS-NODO-FALTA-SW
032900            GO TO 0510-EXIT.
033000     MOVE CIX-NIT-END1 TO WS-NIT1-CI
033100*    ETIQUETA EN BLANCO SE REPORTA COMO 'N/A' EN LUGAR DE DEJARLA  *
033200*    VACIA, PARA QUE EL REPORTE DE VALID006 SIEMPRE TENGA TEXTO.   *
033300     IF CIX-LABEL = SPACES
033400        MOVE 'N/A' TO WS-LABEL1
033500     ELSE
033600        MOVE CIX-LABEL TO WS-LABEL1.
033700     MOVE REL-END2-ID TO CIX-ID
033800     READ CIX-FILE
033900         INVALID KEY
034000            MOVE 'Y' TO WS-NODO-FALTA-SW
034100            GO TO 0510-EXIT.
034200     MOVE CIX-NIT-END2 TO WS-NIT2-CI
034300     IF CIX-LABEL = SPACES
034400        MOVE 'N/A' TO WS-LABEL2
034500     ELSE
034600        MOVE CIX-LABEL TO WS-LABEL2.
034700 0510-EXIT.
034800     EXIT.
034900*----------------------------------------------------------------*
035000*    0515-TOMA-NITS - VERIFICA QUE NINGUNO DE LOS DOS NIT YA       *
035100*    TOMADOS EN 0510-BUSCA-EXTREMOS VENGA COMPLETAMENTE EN         *
035200*    BLANCO; ESO SE TRATA COMO DATO FALTANTE, NO COMO DISCREPANCIA.*
035300 0515-TOMA-NITS.
035400     MOVE 'N' TO WS-NIT-FALTA-SW
035500     IF WS-NIT1-CI = SPACES OR WS-NIT2-CI = SPACES
035600        MOVE 'Y' TO WS-NIT-FALTA-SW.
035700 0515-EXIT.
035800     EXIT.
035900*----------------------------------------------------------------*
036000*    CR-0341 (14/03/01) - RECORTA BLANCOS A LA IZQUIERDA DE      *
036100*    AMBOS NIT ANTES DE COMPARAR, PARA QUE UN NIT CON BLANCOS    *
036200*    DE RELLENO NO SE REPORTE COMO INCONSISTENTE CONTRA EL       *
036300*    MISMO NIT SIN RELLENO. EL MOVE ALFANUMERICO YA RELLENA      *
036400*    DE BLANCOS A LA DERECHA, ASI QUE SOLO FALTA LA IZQUIERDA.   *
036500*----------------------------------------------------------------*
036600 0516-RECORTA-NITS.
036700     MOVE 1 TO WS-TRIM-IDX
036800     MOVE WS-NIT1-CI TO WS-SCAN-BUF
036900     PERFORM 0535-BUSCA-NO-BLANCO THRU 0535-EXIT
037000     IF WS-TRIM-IDX > 20
037100        MOVE SPACES TO WS-NIT1-TRIM
037200     ELSE
037300        MOVE WS-SCAN-BUF (WS-TRIM-IDX:) TO WS-NIT1-TRIM.
037400     MOVE WS-NIT1-TRIM TO WS-NIT1-CI
037500     MOVE 1 TO WS-TRIM-IDX
037600     MOVE WS-NIT2-CI TO WS-SCAN-BUF
037700     PERFORM 0535-BUSCA-NO-BLANCO THRU 0535-EXIT
037800     IF WS-TRIM-IDX > 20
037900        MOVE SPACES TO WS-NIT2-TRIM
038000     ELSE
038100        MOVE WS-SCAN-BUF (WS-TRIM-IDX:) TO WS-NIT2-TRIM.
038200     MOVE WS-NIT2-TRIM TO WS-NIT2-CI.
038300 0516-EXIT.
038400     EXIT.
038500*----------------------------------------------------------------*
038600 0535-BUSCA-NO-BLANCO.
038700     IF WS-TRIM-IDX > 20
038800        GO TO 0535-EXIT.
038900     IF WS-SCAN-CH (WS-TRIM-IDX) NOT = SPACE
039000        GO TO 0535-EXIT.
039100     ADD 1 TO WS-TRIM-IDX
039200     GO TO 0535-BUSCA-NO-BLANCO.
039300 0535-EXIT.
039400     EXIT.
039500*----------------------------------------------------------------*
039600*    0520-COMPARA-Y-CLASIFICA - SI LOS NIT YA RECORTADOS NO        *
039700*    COINCIDEN, ES UNA INCONSISTENCIA; LA CLASIFICACION EN         *
039800*    NORMAL O PARTICULAR DEPENDE DE SI HAY LETRAS EN CUALQUIERA    *
039900*    DE LOS DOS NIT (CR-0341 - UN NIT PARTICULAR PUEDE TRAER       *
040000*    LETRAS DE SERIE, UN NIT REGULAR NO DEBERIA TENERLAS).         *
040100 0520-COMPARA-Y-CLASIFICA.
040200     IF WS-NIT1-CI = WS-NIT2-CI
040300        GO TO 0520-EXIT.
040400     MOVE 0 TO WS-CONT-LETRAS
040500     MOVE WS-NIT1-CI TO WS-SCAN-BUF
040600     PERFORM 0530-CUENTA-LETRAS THRU 0530-EXIT
040700         VARYING WS-SCAN-IDX FROM 1 BY 1
040800             UNTIL WS-SCAN-IDX > 20
040900     MOVE WS-NIT2-CI TO WS-SCAN-BUF
041000     PERFORM 0530-CUENTA-LETRAS THRU 0530-EXIT
041100         VARYING WS-SCAN-IDX FROM 1 BY 1
041200             UNTIL WS-SCAN-IDX > 20
041300*    CUALQUIER LETRA EN CUALQUIERA DE LOS DOS NIT BASTA PARA        *
041400*    DESVIAR LA INCONSISTENCIA AL ARCHIVO DE PARTICULARES.          *
041500     IF WS-CONT-LETRAS > 0
041600        PERFORM 0526-ESCRIBE-PARTICULAR THRU 0526-EXIT
041700        GO TO 0520-EXIT.
041800     PERFORM 0525-ESCRIBE-NORMAL THRU 0525-EXIT.
041900 0520-EXIT.
042000     EXIT.
042100*----------------------------------------------------------------*
042200*    0530-CUENTA-LETRAS - EXAMINA UN CARACTER POR VEZ DEL BUFFER   *
042300*    DE EXPLORACION; SE INVOCA DESDE UN PERFORM...VARYING QUE      *
042400*    RECORRE LAS 20 POSICIONES DEL NIT.                            *
042500 0530-CUENTA-LETRAS.
042600     IF WS-SCAN-CH (WS-SCAN-IDX) IS VAL-CLASE-ALFA
042700        ADD 1 TO WS-CONT-LETRAS.
042800 0530-EXIT.
042900     EXIT.
043000*----------------------------------------------------------------*
043100*    0525-ESCRIBE-NORMAL - GRABA LA INCONSISTENCIA EN EL ARCHIVO   *
043200*    DE TRABAJO NORMAL.  LOS CAMPOS DE FO (FLAG/ID) Y DE PADRE DE  *
043300*    CONTENEDOR QUEDAN EN 'N'/'N/A' AQUI; LOS LLENA VALID004 EN    *
043400*    EL PASO DE ENRIQUECIMIENTO QUE SIGUE EN EL STREAM.            *
043500 0525-ESCRIBE-NORMAL.
043600     MOVE REL-UCMDB-ID    TO INC-REL-ID
043700     MOVE WS-NIT1-CI      TO INC-NIT-END1
043800     MOVE WS-NIT2-CI      TO INC-NIT-END2
043900     MOVE REL-END1-ID     TO INC-END1-ID
044000     MOVE REL-END2-ID     TO INC-END2-ID
044100     MOVE WS-LABEL1       TO INC-END1-LABEL
044200     MOVE WS-LABEL2       TO INC-END2-LABEL
044300     MOVE 'N'             TO INC-FO-FLAG
044400     MOVE 'N/A'           TO INC-FO-ID
044500     MOVE 'N/A'           TO INC-CONTAIN-PARENT
044600     WRITE VAL-INC-REC
044700     ADD 1 TO WS-REL-NORMALES.
044800 0525-EXIT.
044900     EXIT.
045000*----------------------------------------------------------------*
045100*    0526-ESCRIBE-PARTICULAR - MISMO ARMADO QUE 0525-ESCRIBE-      *
045200*    NORMAL PERO HACIA EL ARCHIVO DE PARTICULARES, QUE VALID005    *
045300*    ENRIQUECE MAS ADELANTE EN EL STREAM.                          *
045400 0526-ESCRIBE-PARTICULAR.
045500     MOVE REL-UCMDB-ID    TO INP-REL-ID
045600     MOVE WS-NIT1-CI      TO INP-NIT-END1
045700     MOVE WS-NIT2-CI      TO INP-NIT-END2
045800     MOVE REL-END1-ID     TO INP-END1-ID
045900     MOVE REL-END2-ID     TO INP-END2-ID
046000     MOVE WS-LABEL1       TO INP-END1-LABEL
046100     MOVE WS-LABEL2       TO INP-END2-LABEL
046200     MOVE 'N'             TO INP-FO-FLAG
046300     MOVE 'N/A'           TO INP-FO-ID
046400     MOVE 'N/A'           TO INP-CONTAIN-PARENT
046500     WRITE VAL-INP-REC
046600     ADD 1 TO WS-REL-PARTIC.
046700 0526-EXIT.
046800     EXIT.
046900*----------------------------------------------------------------*
047000*    0590-RESUME - CIFRAS DE CONTROL DEL PASO, PARA QUE EL         *
047100*    OPERADOR PUEDA CUADRAR CUANTAS RELACIONES SE LEYERON CONTRA   *
047200*    CUANTAS SALIERON COMO INCONSISTENCIA, NODO FALTANTE O NIT     *
047300*    FALTANTE (CR-0358).                                          *
047400 0590-RESUME.
047500     DISPLAY 'VALID003 - RELACIONES PROCESADAS: '
047600             WS-REL-PROCESADAS
047700     DISPLAY 'VALID003 - INCONSISTENCIAS NORMALES...: '
047800             WS-REL-NORMALES
047900     DISPLAY 'VALID003 - INCONSISTENCIAS PARTICULARES: '
048000             WS-REL-PARTIC
048100     DISPLAY 'VALID003 - NODOS FALTANTES.............: '
048200             WS-NODOS-FALTAN
048300     DISPLAY 'VALID003 - NIT FALTANTES...............: '
048400             WS-NITS-FALTAN.
048500 0590-EXIT.
048600     EXIT.
