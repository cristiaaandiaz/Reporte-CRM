000100*================================================================*
000200*    COPY      : VALCIREG                                       *
000300*    FINALIDAD : LAYOUT DEL REGISTRO DE CI (CONFIGURATION ITEM)  *
000400*                DEL REPORTE DE TOPOLOGIA ONYX - ARCHIVO CIS     *
000500*    LARGO REGISTRO = 142 BYTES + RELLENO                        *
000600*    ANALISTA  : J. KOIKE                                        *
000700*    PROGRAMADOR(A) : L. SALAZAR                                 *
000800*    FECHA     : 08/09/95                                        *
000900*    VRS       FECHA          DESCRIPCION                        *
001000*    1.0       08/09/95       IMPLANTACION                       *
001100*================================================================*
001200 01  VAL-CI-REC.
001300     05  CI-UCMDB-ID             PIC X(32).
001400     05  CI-TYPE                 PIC X(30).
001500     05  CI-DISPLAY-LABEL        PIC X(40).
001600     05  CI-NIT-END1             PIC X(20).
001700     05  CI-NIT-END2             PIC X(20).
001800     05  FILLER                  PIC X(08) VALUE SPACES.
001900*---------------------------------------------------------------*
002000*    VISTA ALTERNA DEL REGISTRO, SEPARANDO LA CABECERA DEL CI    *
002100*    (IDENTIFICADOR Y TIPO) DE SUS DATOS DE NEGOCIO (ETIQUETA    *
002200*    Y LOS DOS NIT).  SE USA EN LAS RUTINAS DE IMPRESION DE      *
002300*    DIAGNOSTICO, CUANDO SOLO INTERESA MOVER LA CABECERA.        *
002400*---------------------------------------------------------------*
002500 01  VAL-CI-REC-ALT REDEFINES VAL-CI-REC.
002600     05  CI-ALT-CABECERA.
002700         10  CI-ALT-ID            PIC X(32).
002800         10  CI-ALT-TIPO           PIC X(30).
002900     05  CI-ALT-DATOS.
003000         10  CI-ALT-ETIQUETA      PIC X(40).
003100         10  CI-ALT-NIT-E1        PIC X(20).
003200         10  CI-ALT-NIT-E2        PIC X(20).
003300     05  FILLER                  PIC X(08).
