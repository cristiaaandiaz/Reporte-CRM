000100*================================================================*
000200*    COPY      : VALRLREG                                       *
000300*    FINALIDAD : LAYOUT DEL REGISTRO DE RELACION (END1->END2)    *
000400*                DEL REPORTE DE TOPOLOGIA ONYX - ARCHIVO RELAC.  *
000500*    LARGO REGISTRO = 126 BYTES + RELLENO                        *
000600*    ANALISTA  : J. KOIKE                                        *
000700*    PROGRAMADOR(A) : L. SALAZAR                                 *
000800*    FECHA     : 08/09/95                                        *
000900*    VRS       FECHA          DESCRIPCION                        *
001000*    1.0       08/09/95       IMPLANTACION                       *
001100*================================================================*
001200 01  VAL-REL-REC.
001300     05  REL-UCMDB-ID            PIC X(32).
001400     05  REL-TYPE                PIC X(30).
001500     05  REL-END1-ID             PIC X(32).
001600     05  REL-END2-ID             PIC X(32).
001700     05  FILLER                  PIC X(08) VALUE SPACES.
001800*---------------------------------------------------------------*
001900*    VISTA ALTERNA: LOS DOS EXTREMOS DE LA RELACION AGRUPADOS    *
002000*    COMO UN SOLO PAR, PARA LAS RUTINAS QUE COMPARAN EXTREMOS    *
002100*    SIN IMPORTAR CUAL ES END1 Y CUAL ES END2.                   *
002200*---------------------------------------------------------------*
002300 01  VAL-REL-REC-PAR REDEFINES VAL-REL-REC.
002400     05  FILLER                  PIC X(62).
002500     05  REL-PAR-EXTREMOS.
002600         10  REL-PAR-EXT OCCURS 2 TIMES
002700                               PIC X(32).
002800     05  FILLER                  PIC X(08).
