000100*================================================================*
000200*    COPY      : VALINREG                                       *
000300*    FINALIDAD : LAYOUT DEL REGISTRO DE INCONSISTENCIA DE NIT    *
000400*                (ARCHIVOS DE TRABAJO ENTRE PASOS DEL BATCH)     *
000500*    ANALISTA  : J. KOIKE                                        *
000600*    PROGRAMADOR(A) : L. SALAZAR                                 *
000700*    FECHA     : 11/09/95                                        *
000800*    VRS       FECHA          DESCRIPCION                        *
000900*    1.0       11/09/95       IMPLANTACION                       *
001000*    1.1       02/10/95  LS   AGREGA CAMPO CONTAIN-PARENT        *
001100*                             P/ INCONSISTENCIAS PARTICULARES    *
001200*================================================================*
001300 01  VAL-INC-REC.
001400     05  INC-REL-ID              PIC X(32).
001500     05  INC-NIT-END1            PIC X(20).
001600     05  INC-NIT-END2            PIC X(20).
001700     05  INC-END1-ID             PIC X(32).
001800     05  INC-END2-ID             PIC X(32).
001900     05  INC-END1-LABEL          PIC X(40).
002000     05  INC-END2-LABEL          PIC X(40).
002100     05  INC-FO-FLAG             PIC X(01).
002200         88  INC-ES-FO                   VALUE 'Y'.
002300         88  INC-NO-ES-FO                VALUE 'N'.
002400     05  INC-FO-ID               PIC X(32).
002500     05  INC-CONTAIN-PARENT      PIC X(32).
002600     05  FILLER                  PIC X(12) VALUE SPACES.
002700*---------------------------------------------------------------*
002800*    VISTA ALTERNA: LOS IDENTIFICADORES DE LOS DOS EXTREMOS      *
002900*    AGRUPADOS ENTRE SI, Y LAS DOS ETIQUETAS AGRUPADAS ENTRE     *
003000*    SI, PARA LA IMPRESION DEL DETALLE EN VALID006 (LINEAS       *
003100*    "End1 ID ... End2 ID ..." Y "End1 Label ... End2 Label").  *
003200*---------------------------------------------------------------*
003300 01  VAL-INC-REC-EXT REDEFINES VAL-INC-REC.
003400     05  FILLER                  PIC X(72).
003500     05  INC-EXT-IDS.
003600         10  INC-EXT1-ID          PIC X(32).
003700         10  INC-EXT2-ID          PIC X(32).
003800     05  INC-EXT-LABELS.
003900         10  INC-EXT1-LABEL       PIC X(40).
004000         10  INC-EXT2-LABEL       PIC X(40).
004100     05  FILLER                  PIC X(65).
004200     05  FILLER                  PIC X(12).
