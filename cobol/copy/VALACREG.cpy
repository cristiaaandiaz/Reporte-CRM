000100*================================================================*
000200*    COPY      : VALACREG                                       *
000300*    FINALIDAD : LAYOUT DEL REGISTRO DE PLAN DE ACCION (BORRADO  *
000400*                UCMDB / ACTUALIZACION ITSM) - SALIDA RESUMEN    *
000500*    ANALISTA  : J. KOIKE                                        *
000600*    PROGRAMADOR(A) : L. SALAZAR                                 *
000700*    FECHA     : 14/09/95                                        *
000800*    VRS       FECHA          DESCRIPCION                        *
000900*    1.0       14/09/95       IMPLANTACION                       *
001000*================================================================*
001100 01  VAL-ACT-REC.
001200     05  ACT-SEQ                 PIC 9(05).
001300     05  ACT-SYSTEM              PIC X(05).
001400         88  ACT-SIS-UCMDB               VALUE 'UCMDB'.
001500         88  ACT-SIS-ITSM                VALUE 'ITSM '.
001600     05  ACT-METHOD              PIC X(06).
001700         88  ACT-MET-DELETE              VALUE 'DELETE'.
001800         88  ACT-MET-PUT                 VALUE 'PUT   '.
001900     05  ACT-TARGET-ID           PIC X(32).
002000     05  ACT-FO-ID               PIC X(32).
002100     05  ACT-MODE                PIC X(10).
002200         88  ACT-MODO-SIMUL              VALUE 'SIMULACION'.
002300         88  ACT-MODO-EJEC               VALUE 'EJECUCION '.
002400     05  ACT-STATUS              PIC X(10).
002450*        NOTA: 'FALLIDA' NO TIENE 88-LEVEL - ESTE BATCH SOLO       *
002460*        PLANIFICA, EL RESULTADO DE LA LLAMADA REAL A UCMDB/ITSM   *
002470*        LO FIJA EL PASO EJECUTOR, FUERA DE ESTE STREAM.           *
002500         88  ACT-EST-SIMULADA            VALUE 'SIMULADA  '.
002600         88  ACT-EST-EXITOSA             VALUE 'EXITOSA   '.
002800     05  FILLER                  PIC X(10) VALUE SPACES.
002900*---------------------------------------------------------------*
003000*    VISTA ALTERNA: LAS DOS CLAVES DE DESTINO (ID DE RELACION/   *
003100*    CI Y ID DE FO) AGRUPADAS, PARA LA CLAVE COMPUESTA (FO-ID,   *
003200*    REL-ID) QUE USA EL PLANIFICADOR ITSM (VALID008).           *
003300*---------------------------------------------------------------*
003400 01  VAL-ACT-REC-CLAVE REDEFINES VAL-ACT-REC.
003500     05  FILLER                  PIC X(16).
003600     05  ACT-CLAVE.
003700         10  ACT-CLAVE-TARGET     PIC X(32).
003800         10  ACT-CLAVE-FO         PIC X(32).
003900     05  FILLER                  PIC X(20).
004000     05  FILLER                  PIC X(10).
