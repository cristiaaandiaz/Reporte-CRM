000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID007-COB.
000500 AUTHOR.        J. KOIKE.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  15/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID007-COB - PASO 7 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: PLANIFICAR EL BORRADO EN UCMDB DE LAS RELACIONES *
001400*    NORMALES INCONSISTENTES.  POR CADA INCONSISTENCIA NORMAL    *
001500*    SE PLANIFICA EL BORRADO DE SU RELACION, Y SI TIENE FO       *
001600*    (FO-FLAG=Y, FO-ID DISTINTO DE N/A) SE AGREGA UN SEGUNDO     *
001700*    BORRADO PARA EL ID DE FO.  EL LLAMADO REAL A UCMDB (HTTP)   *
001800*    NO ES PARTE DE ESTE PASO - EN MODO SIMULACION SE MARCA      *
001900*    SIMULADA, EN MODO EJECUCION SE ASUME EXITOSA PUES EL        *
002000*    LLAMADO QUEDA FUERA DE ALCANCE DE ESTA VERSION.             *
002100*----------------------------------------------------------------*
002200*    REGISTRO DE CAMBIOS                                        *
002300*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
002400*    1.0    15/09/95   JK    CR-0147  IMPLANTACION INICIAL       *VALID007
002500*    1.1    19/10/95   JK    CR-0161  LEE MODOCTL DIRECTAMENTE   *VALID007
002600*    1.2    02/02/96   LS    CR-0185  SALTA RELACION EN BLANCO   *VALID007
002700*    1.3    21/01/97   JK    CR-0217  COMP EN CONTADORES         *VALID007
002800*    1.4    09/09/97   LS    CR-0240  AJUSTE STATUS ARCHIVOS     *VALID007
002900*    1.5    12/11/98   LS    CR-0283  PREPARACION PARA Y2K       *VALID007
003000*    1.6    04/01/99   JK    CR-0288  Y2K - SIN CAMBIO DE DATOS  *VALID007
003100*    1.7    22/05/00   JK    CR-0327  RETORNO VIA RETURN-CODE    *VALID007
003200*    1.8    19/07/01   LS    CR-0359  DETALLE POR ACCION EN EL   *VALID007
003300*                             RESUMEN (ANTES SOLO LOS TOTALES)   *
003400*    1.9    19/07/01   LS    CR-0368  QUITA CLASE-ALFA SIN USO;  *VALID007
003500*                             C01 AHORA SALTA HOJA EN LA PRIMERA *
003600*                             LINEA DEL RESUMEN; UPSI-0 DISPARA  *
003700*                             TRAZA DE DIAGNOSTICO               *
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
004600         ON STATUS IS VAL-SW-DIAG-ON
004700         OFF STATUS IS VAL-SW-DIAG-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CTL-MODO ASSIGN TO MODOCTL
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-MODO.
005300     SELECT WRK-INC-NORMAL-E ASSIGN TO WRKINCNE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-WNE.
005600     SELECT WRK-ACAO-UCMDB ASSIGN TO WRKACUC
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-ACU.
005900     SELECT RPT-RESUMEN-UC ASSIGN TO RPTRSUC
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-RRU.
006200*================================================================*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CTL-MODO
006600     LABEL RECORD STANDARD
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 10 CHARACTERS.
006900 01  REG-CTL-MODO                PIC X(10).
007000 FD  WRK-INC-NORMAL-E
007100     LABEL RECORD STANDARD
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 293 CHARACTERS.
007400 COPY VALINREG REPLACING ==VAL-INC-REC== BY ==VAL-INE-REC==,
007500                         ==INC-==         BY ==INE-==.
007600 FD  WRK-ACAO-UCMDB
007700     LABEL RECORD STANDARD
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 110 CHARACTERS.
008000 COPY VALACREG.
008100 FD  RPT-RESUMEN-UC
008200     LABEL RECORD STANDARD
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 80 CHARACTERS.
008500 01  REG-RPT-RESUMEN-UC          PIC X(80).
008600*================================================================*
008700 WORKING-STORAGE SECTION.
008800*----------------- AREAS DE ARCHIVO -----------------------------*
008900 77  FS-MODO                     PIC X(02) VALUE SPACES.
009000 77  FS-WNE                      PIC X(02) VALUE SPACES.
009100 77  FS-ACU                      PIC X(02) VALUE SPACES.
009200 77  FS-RRU                      PIC X(02) VALUE SPACES.
009300*----------------- MODO DE EJECUCION ----------------------------*
009400*    WS-MODO-TXT SE LLENA EN 0050-LEE-MODO Y GOBIERNA EL STATUS
009500*    QUE RECIBE CADA ACCION EN 0810-GRABA-ACCION (SIMULADA O
009600*    EXITOSA).  LA REDEFINICION WS-MODO-REG-R NO SE USA EN ESTE
009700*    PASO, SE CONSERVA POR CONSISTENCIA CON COPIAS ANTERIORES    *
009800*    DEL AREA DE MODO EN EL STREAM.                              *
009900 01  WS-MODO-REG.
010000     05  WS-MODO-TXT             PIC X(10) VALUE 'SIMULACION'.
010100 01  WS-MODO-REG-R REDEFINES WS-MODO-REG.
010200     05  WS-MODO-PREFIJO         PIC X(04).
010300     05  WS-MODO-SUFIJO          PIC X(06).
010400*----------------- FECHA DE TRABAJO -----------------------------*
010500*    WS-FECHA-TRABAJO NO SE USA PARA CALCULO EN ESTE PASO (NO SE
010600*    FECHA LA ACCION), SE DECLARA POR EL MISMO HABITO DE AREA
010700*    ESTANDAR DE FECHA QUE LLEVAN LOS DEMAS PASOS DEL STREAM.    *
010800 01  WS-FECHA-TRABAJO.
010900     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
011000     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
011100     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
011200 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
011300                               PIC 9(08).
011400*----------------- LINEAS DE RESUMEN ----------------------------*
011500 01  CABE1-RESUMEN.
011600     05  FILLER                  PIC X(66) VALUE
011700         '----------------------------------------------------'
011800         '------------'.
011900 01  CABE2-RESUMEN.
012000     05  FILLER                  PIC X(66) VALUE
012100         'RESUMEN DE OPERACIONES UCMDB'.
012200 01  DET-RESUMEN.
012300     05  FILLER                  PIC X(01) VALUE '['.
012400     05  DRU-SEQ                 PIC ZZZZ9.
012500     05  FILLER                  PIC X(02) VALUE '] '.
012600     05  DRU-METODO              PIC X(06).
012700     05  FILLER                  PIC X(01) VALUE SPACES.
012800     05  DRU-TARGET              PIC X(32).
012900     05  FILLER                  PIC X(01) VALUE SPACES.
013000     05  DRU-MODO                PIC X(10).
013100     05  FILLER                  PIC X(01) VALUE SPACES.
013200     05  DRU-STATUS              PIC X(10).
013300 01  PIE1-RESUMEN.
013400     05  FILLER                  PIC X(30) VALUE
013500         'TOTAL RELACIONES PROCESADAS.: '.
013600     05  PIE1-CUENTA             PIC ZZZZ9.
013700 01  PIE2-RESUMEN.
013800     05  FILLER                  PIC X(30) VALUE
013900         'TOTAL ACCIONES DE BORRADO...: '.
014000     05  PIE2-CUENTA             PIC ZZZZ9.
014100 01  PIE3-RESUMEN.
014200     05  FILLER                  PIC X(30) VALUE
014300         'EXITOSAS....................: '.
014400     05  PIE3-CUENTA             PIC ZZZZ9.
014500 01  PIE4-RESUMEN.
014600     05  FILLER                  PIC X(30) VALUE
014700         'FALLIDAS....................: '.
014800     05  PIE4-CUENTA             PIC ZZZZ9.
014900*----------------- CONTADORES (TODOS COMP) ----------------------*
015000*    WS-TOTAL-FALLIDAS SE DECLARA Y PIE4-RESUMEN LA IMPRIME PERO,
015100*    DESDE CR-0147, NINGUNA RAMA DE 0810-GRABA-ACCION LA
015200*    INCREMENTA - EL LLAMADO HTTP REAL A UCMDB QUEDA FUERA DE
015300*    ALCANCE DE ESTA VERSION Y POR ESO NUNCA HAY UN CASO FALLIDO
015400*    DETECTABLE AQUI; SE CONSERVA PARA EL DIA QUE SE IMPLANTE.   *
015500 77  WS-TOTAL-REL                PIC 9(05) COMP VALUE ZEROS.
015600 77  WS-TOTAL-ACCIONES           PIC 9(05) COMP VALUE ZEROS.
015700 77  WS-TOTAL-EXITOSAS           PIC 9(05) COMP VALUE ZEROS.
015800 77  WS-TOTAL-FALLIDAS           PIC 9(05) COMP VALUE ZEROS.
015900*    WS-RC-REG/WS-RC-REG-R: EL RETORNO SE CALCULA EN COMP (CR-0217)
016000*    Y SE DEJA VISIBLE EN DISPLAY VIA LA REDEFINICION PARA QUE LA
016100*    TRAZA DE UPSI-0 PUEDA MOSTRARLO SIN CONVERSION (CR-0327).   *
016200 01  WS-RC-REG.
016300     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
016400 01  WS-RC-REG-R REDEFINES WS-RC-REG.
016500     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
016600*================================================================*
016700 PROCEDURE DIVISION.
016800*================================================================*
016900*    0000-CONTROL ORDENA EL PASO 7 EN TRES ETAPAS: PRIMERO SE LEE
017000*    EL MODO DE CORRIDA (CR-0161, LEIDO AQUI DIRECTAMENTE SIN
017100*    PASARLO POR PARAMETRO), LUEGO SE PLANIFICA EL BORRADO DE
017200*    CADA RELACION NORMAL INCONSISTENTE Y, SI CORRESPONDE, DE SU
017300*    FO; Y POR ULTIMO SE EMITE EL RESUMEN DE CONTROL.  EL RC SE
017400*    DEVUELVE VIA RETURN-CODE DESDE CR-0327, YA NO POR ABEND.  *
017500 0000-CONTROL.
017600     MOVE 0 TO WS-RC-COMP
017700     PERFORM 0050-LEE-MODO THRU 0050-EXIT
017800     PERFORM 0800-PLANIFICA-BORRADO THRU 0800-EXIT
017900     PERFORM 0890-RESUME THRU 0890-EXIT
018000     IF VAL-SW-DIAG-ON
018100        DISPLAY 'VALID007 - DIAG: FS-MODO=' FS-MODO
018200                ' FS-WNE=' FS-WNE ' RC=' WS-RC-COMP.
018300     MOVE WS-RC-COMP TO RETURN-CODE
018400     GOBACK.
018500*----------------------------------------------------------------*
018600*    SI MODOCTL NO EXISTE O EL REGISTRO LLEGA EN BLANCO SE ASUME
018700*    'SIMULACION' (CR-0147), PARA QUE UNA CORRIDA SIN CONTROL
018800*    EXPLICITO NUNCA BORRE NADA REAL EN UCMDB POR DEFECTO.       *
018900 0050-LEE-MODO.
019000     OPEN INPUT CTL-MODO
019100     IF FS-MODO NOT = '00'
019200        GO TO 0050-EXIT.
019300     READ CTL-MODO INTO WS-MODO-TXT
019400         AT END
019500            GO TO 0051-FIN-MODO.
019600 0051-FIN-MODO.
019700     CLOSE CTL-MODO
019800     IF WS-MODO-TXT = SPACES
019900        MOVE 'SIMULACION' TO WS-MODO-TXT.
020000 0050-EXIT.
020100     EXIT.
020200*----------------------------------------------------------------*
020300*    0800-PLANIFICA-BORRADO LEE EL EXTRACTO DE INCONSISTENCIAS
020400*    NORMALES PRODUCIDO EN VALID004 (WRKINCNE) Y GENERA UNA O
020500*    DOS ACCIONES DE BORRADO POR RELACION: SIEMPRE LA DE LA
020600*    PROPIA RELACION, Y ADEMAS LA DEL OBJETO FO CUANDO EL PASO
020700*    DE CR-0194 DEJO INE-FO-ID DISTINTO DE 'N/A' (CR-0185).     *
020800 0800-PLANIFICA-BORRADO.
020900     OPEN INPUT WRK-INC-NORMAL-E
021000     IF FS-WNE NOT = '00'
021100        DISPLAY 'VALID007 - NO SE PUDO ABRIR WRKINCNE, STATUS='
021200                FS-WNE
021300        MOVE 5 TO WS-RC-COMP
021400        GO TO 0800-EXIT.
021500     OPEN OUTPUT WRK-ACAO-UCMDB.
021600 0801-LEE-INC.
021700     READ WRK-INC-NORMAL-E
021800         AT END
021900            GO TO 0802-FIN-BORRADO.
022000*    CR-0185 - RELACION EN BLANCO (ARRASTRE DE UN REGISTRO NUNCA
022100*    ENRIQUECIDO) NO GENERA ACCION Y SE DESCARTA SIN CONTAR.    *
022200     IF INE-REL-ID = SPACES
022300        GO TO 0801-LEE-INC.
022400     ADD 1 TO WS-TOTAL-REL
022500     MOVE INE-REL-ID TO ACT-TARGET-ID
022600     MOVE SPACES     TO ACT-FO-ID
022700     PERFORM 0810-GRABA-ACCION THRU 0810-EXIT
022800     IF INE-ES-FO AND INE-FO-ID NOT = 'N/A'
022900        MOVE INE-FO-ID TO ACT-TARGET-ID
023000        PERFORM 0810-GRABA-ACCION THRU 0810-EXIT.
023100     GO TO 0801-LEE-INC.
023200 0802-FIN-BORRADO.
023300     CLOSE WRK-INC-NORMAL-E
023400     CLOSE WRK-ACAO-UCMDB
023500     IF WS-TOTAL-ACCIONES > 0
023600        PERFORM 0820-ESCRIBE-RESUMEN THRU 0820-EXIT.
023700 0800-EXIT.
023800     EXIT.
023900*----------------------------------------------------------------*
024000*    0810-GRABA-ACCION ARMA UN REGISTRO DE ACCION (VALACREG) POR
024100*    CADA BORRADO A PLANIFICAR.  EL METODO SIEMPRE ES DELETE Y
024200*    EL SISTEMA SIEMPRE UCMDB; SOLO CAMBIA EL STATUS SEGUN EL
024300*    MODO - EN SIMULACION SE MARCA SIMULADA SIN TOCAR UCMDB, EN
024400*    EJECUCION SE ASUME EXITOSA PUES EL LLAMADO HTTP REAL QUEDA
024500*    FUERA DE ALCANCE DE ESTA VERSION (VER BANNER DEL PROGRAMA). *
024600 0810-GRABA-ACCION.
024700     ADD 1 TO WS-TOTAL-ACCIONES
024800     MOVE WS-TOTAL-ACCIONES TO ACT-SEQ
024900     SET ACT-SIS-UCMDB      TO TRUE
025000     SET ACT-MET-DELETE     TO TRUE
025100     MOVE WS-MODO-TXT       TO ACT-MODE
025200     IF ACT-MODO-SIMUL
025300        SET ACT-EST-SIMULADA TO TRUE
025400     ELSE
025500     IF ACT-MODO-EJEC
025600        SET ACT-EST-EXITOSA  TO TRUE
025700        ADD 1 TO WS-TOTAL-EXITOSAS.
025800     WRITE VAL-ACT-REC.
025900 0810-EXIT.
026000     EXIT.
026100*----------------------------------------------------------------*
026200*    0820-ESCRIBE-RESUMEN SOLO SE INVOCA SI HUBO AL MENOS UNA
026300*    ACCION (CR-0159, MISMO CRITERIO QUE LOS REPORTES DE VALID006)
026400*    Y RELEE WRKACUC DESDE EL PRINCIPIO PARA EL DETALLE POR
026500*    ACCION (CR-0359); C01 FUERZA SALTO DE HOJA EN LA PRIMERA
026600*    LINEA DEL RESUMEN (CR-0368).                               *
026700 0820-ESCRIBE-RESUMEN.
026800     OPEN OUTPUT RPT-RESUMEN-UC
026900     WRITE REG-RPT-RESUMEN-UC FROM CABE1-RESUMEN
027000         AFTER ADVANCING C01
027100     WRITE REG-RPT-RESUMEN-UC FROM CABE2-RESUMEN
027200     WRITE REG-RPT-RESUMEN-UC FROM CABE1-RESUMEN
027300     MOVE SPACES TO REG-RPT-RESUMEN-UC
027400     WRITE REG-RPT-RESUMEN-UC
027500     OPEN INPUT WRK-ACAO-UCMDB
027600     PERFORM 0822-LEE-ACCION THRU 0822-EXIT
027700     CLOSE WRK-ACAO-UCMDB
027800     MOVE WS-TOTAL-REL        TO PIE1-CUENTA
027900     WRITE REG-RPT-RESUMEN-UC FROM PIE1-RESUMEN
028000     MOVE WS-TOTAL-ACCIONES   TO PIE2-CUENTA
028100     WRITE REG-RPT-RESUMEN-UC FROM PIE2-RESUMEN
028200     IF WS-MODO-TXT NOT = 'SIMULACION'
028300        MOVE WS-TOTAL-EXITOSAS  TO PIE3-CUENTA
028400        WRITE REG-RPT-RESUMEN-UC FROM PIE3-RESUMEN
028500        MOVE WS-TOTAL-FALLIDAS  TO PIE4-CUENTA
028600        WRITE REG-RPT-RESUMEN-UC FROM PIE4-RESUMEN.
028700     CLOSE RPT-RESUMEN-UC.
028800 0820-EXIT.
028900     EXIT.
029000*----------------------------------------------------------------*
029100*    0822-LEE-ACCION VUELCA CADA ACCION GRABADA EN WRKACUC A UNA
029200*    LINEA DEL RESUMEN; EL ARCHIVO SE ABRE Y CIERRA DE NUEVO EN
029300*    0820 PORQUE YA SE CERRO AL TERMINAR 0800-PLANIFICA-BORRADO. *
029400 0822-LEE-ACCION.
029500     READ WRK-ACAO-UCMDB
029600         AT END
029700            GO TO 0822-EXIT.
029800     MOVE ACT-SEQ             TO DRU-SEQ
029900     MOVE ACT-METHOD          TO DRU-METODO
030000     MOVE ACT-TARGET-ID       TO DRU-TARGET
030100     MOVE ACT-MODE            TO DRU-MODO
030200     MOVE ACT-STATUS          TO DRU-STATUS
030300     WRITE REG-RPT-RESUMEN-UC FROM DET-RESUMEN
030400     GO TO 0822-LEE-ACCION.
030500 0822-EXIT.
030600     EXIT.
030700*----------------------------------------------------------------*
030800*    TOTALES DE CONTROL PARA EL JOB LOG; SI WS-TOTAL-ACCIONES
030900*    QUEDA EN CERO ES SEÑAL DE QUE NINGUNA INCONSISTENCIA NORMAL
031000*    LLEGO DESDE VALID004 EN ESTA CORRIDA.                      *
031100 0890-RESUME.
031200     DISPLAY 'VALID007 - RELACIONES PROCESADAS.: ' WS-TOTAL-REL
031300     DISPLAY 'VALID007 - ACCIONES DE BORRADO....: '
031400             WS-TOTAL-ACCIONES.
031500 0890-EXIT.
031600     EXIT.
