000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID000-COB.
000500 AUTHOR.        J. KOIKE.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  08/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID000-COB - PASO 0 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: VALIDAR EL MODO DE EJECUCION DEL STREAM          *
001400*    (TARJETA DE CONTROL MODOCTL) Y DEJAR SENTADO, EN EL LOG,    *
001500*    EL ORDEN DE LOS PASOS SIGUIENTES.  NO PROCESA REGISTROS     *
001600*    DE CI NI DE RELACIONES.                                     *
001700*                                                                *
001800*    STREAM (UN PROGRAMA POR PASO - CADA PASO DEJA SU ARCHIVO    *
001900*    DE TRABAJO PARA EL PASO SIGUIENTE, SEGUN LA COSTUMBRE DE    *
002000*    ESTE DEPARTAMENTO PARA LOS BATCH DE VARIOS PASOS):          *
002100*       VALID000  VALIDA TARJETA MODOCTL                        *
002200*       VALID001  FILTRO DE SERVICECODES (CISFILE)               *
002300*       VALID002  VALIDACION DE INTEGRIDAD                       *
002400*       VALID003  VALIDADOR DE CONSISTENCIA DE NIT               *
002500*       VALID004  ENRIQUECIMIENTO FO (NORMALES)                  *
002600*       VALID005  ENRIQUECIMIENTO (PARTICULARES)                 *
002700*       VALID006  REPORTE DE DETALLE DE INCONSISTENCIAS          *
002800*       VALID007  PLANIFICADOR DE BORRADO UCMDB                  *
002900*       VALID008  PLANIFICADOR DE ACTUALIZACION ITSM             *
003000*                                                                *
003100*    CODIGOS DE RETORNO (VER TAMBIEN VALID002):                  *
003200*       0 = EXITO                3 = INTEGRIDAD ENTRADA FALLO    *
003300*       4 = ERROR DE CONFIGURACION   5 = ERROR INESPERADO        *
003400*    (1 Y 2 SON DE LA AUTENTICACION/DESCARGA HTTP EN LINEA;      *
003500*    ESTE PASO DEL BATCH NO LOS USA)                             *
003600*----------------------------------------------------------------*
003700*    REGISTRO DE CAMBIOS                                        *
003800*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
003900*    1.0    08/09/95   JK    CR-0140  IMPLANTACION INICIAL       *VALID000
004000*    1.1    19/10/95   JK    CR-0151  VALIDA DEFAULT SIMULACION  *VALID000
004100*    1.2    02/02/96   LS    CR-0178  BANNER DE STREAM EN LOG    *VALID000
004200*    1.3    14/06/96   LS    CR-0190  AJUSTE MENSAJE DE ABORTO   *VALID000
004300*    1.4    21/01/97   JK    CR-0210  ENDEREZA STATUS DE MODOCTL *VALID000
004400*    1.5    09/09/97   LS    CR-0233  RUTINA EXIT EN 0100        *VALID000
004500*    1.6    30/03/98   JK    CR-0255  VALIDA BLANCOS EN MODOCTL  *VALID000
004600*    1.7    12/11/98   LS    CR-0276  PREPARACION PARA Y2K       *VALID000
004700*    1.8    04/01/99   JK    CR-0281  Y2K - FECHA DE TRABAJO A   *VALID000
004800*                             4 DIGITOS DE ANO                  *
004900*    1.9    17/08/99   LS    CR-0299  REVISION POST Y2K          *VALID000
005000*    2.0    22/05/00   JK    CR-0320  RETORNO VIA RETURN-CODE    *VALID000
005100*                             EN LUGAR DE STOP RUN               *
005200*    2.1    19/07/01   LS    CR-0361  QUITA C01/CLASE-ALFA SIN   *VALID000
005300*                             USO; UPSI-0 AHORA DISPARA TRAZA    *
005400*                             DE DIAGNOSTICO EN EL LOG           *
005500*----------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
006200         ON STATUS IS VAL-SW-DIAG-ON
006300         OFF STATUS IS VAL-SW-DIAG-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CTL-MODO ASSIGN TO MODOCTL
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-MODO.
006900*================================================================*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  CTL-MODO
007300     LABEL RECORD STANDARD
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 10 CHARACTERS.
007600 01  REG-CTL-MODO                PIC X(10).
007700*================================================================*
007800 WORKING-STORAGE SECTION.
007900*----------------- AREAS DE ARCHIVO -----------------------------*
008000 77  FS-MODO                     PIC X(02) VALUE SPACES.
008100 77  WS-FIN-MODO                 PIC X(01) VALUE 'N'.
008200     88  WS-NO-HAY-MAS-MODO              VALUE 'Y'.
008300*----------------- MODO DE EJECUCION ----------------------------*
008400 01  WS-MODO-REG.
008500     05  WS-MODO-TXT             PIC X(10) VALUE SPACES.
008600 01  WS-MODO-REG-R REDEFINES WS-MODO-REG.
008700     05  WS-MODO-PREFIJO         PIC X(04).
008800     05  WS-MODO-SUFIJO          PIC X(06).
008900*----------------- FECHA DE TRABAJO (HABITO DEL SISTEMA) --------*
009000 01  WS-FECHA-TRABAJO.
009100     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
009200     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
009300     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
009400 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
009500                               PIC 9(08).
009600*----------------- CODIGO DE RETORNO ----------------------------*
009700 01  WS-RC-REG.
009800     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
009900 01  WS-RC-REG-R REDEFINES WS-RC-REG.
010000     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
010100*----------------- CONTADORES (TODOS COMP) ----------------------*
010200 77  WS-PASOS-STREAM             PIC 9(02) COMP VALUE 9.
010300*================================================================*
010400 PROCEDURE DIVISION.
010500*================================================================*
010600 0000-CONTROL.
010700*    PARRAFO RECTOR DEL PASO.  PRIMERO SE DEJA EL BANNER EN EL    *
010800*    LOG, LUEGO SE VALIDA LA TARJETA DE CONTROL.  EL CODIGO DE    *
010900*    RETORNO QUE DEJA 0100-VALIDA-MODO ES EL QUE EL STREAM USA    *
011000*    PARA DECIDIR SI CONTINUA CON VALID001.                       *
011100     PERFORM 0900-BANNER-STREAM THRU 0900-EXIT
011200     PERFORM 0100-VALIDA-MODO THRU 0100-EXIT
011300     MOVE WS-RC-COMP TO WS-RC-DISPLAY
011400*    LA TRAZA DE DIAGNOSTICO SOLO SALE SI EL OPERADOR PRENDIO     *
011500*    EL UPSI-0 EN LA TARJETA DE EJECUCION DEL PASO.               *
011600     IF VAL-SW-DIAG-ON
011700        DISPLAY 'VALID000 - DIAG: FS-MODO=' FS-MODO
011800                ' RC=' WS-RC-DISPLAY.
011900*    EL CODIGO DE RETORNO SE DEVUELVE AL SISTEMA OPERATIVO VIA    *
012000*    RETURN-CODE, YA NO VIA STOP RUN (VER CR-0320).               *
012100     MOVE WS-RC-COMP TO RETURN-CODE
012200     GOBACK.
012300*----------------------------------------------------------------*
012400*    0100-VALIDA-MODO - LEE LA TARJETA DE CONTROL MODOCTL Y       *
012500*    DETERMINA SI EL STREAM CORRE EN SIMULACION O EN EJECUCION.   *
012600*    UNA TARJETA EN BLANCO SE TOMA COMO SIMULACION (DEFAULT MAS   *
012700*    SEGURO PARA EL OPERADOR - VER CR-0151).                      *
012800 0100-VALIDA-MODO.
012900     OPEN INPUT CTL-MODO
013000     IF FS-MODO NOT = '00'
013100*       SIN TARJETA DE CONTROL NO HAY STREAM POSIBLE; ESTO ES    *
013200*       ERROR DE CONFIGURACION, NO DE DATOS (RC=4).               *
013300        DISPLAY 'VALID000 - NO SE PUDO ABRIR MODOCTL, STATUS='
013400                FS-MODO
013500        MOVE 4 TO WS-RC-COMP
013600        GO TO 0100-EXIT.
013700     READ CTL-MODO INTO WS-MODO-TXT
013800         AT END
013900*           MODOCTL EXISTE PERO NO TIENE REGISTRO - TAMBIEN      *
014000*           SE TRATA COMO ERROR DE CONFIGURACION.                 *
014100            DISPLAY 'VALID000 - MODOCTL VACIA'
014200            MOVE 4 TO WS-RC-COMP
014300            CLOSE CTL-MODO
014400            GO TO 0100-EXIT.
014500     CLOSE CTL-MODO
014600*    BLANCOS EN LA TARJETA SE RESUELVEN COMO SIMULACION, POR      *
014700*    HABITO DE ESTE DEPARTAMENTO (CR-0255).                       *
014800     IF WS-MODO-TXT = SPACES
014900        MOVE 'SIMULACION' TO WS-MODO-TXT.
015000*    SOLO SE ACEPTAN LOS DOS VALORES CONOCIDOS; CUALQUIER OTRO    *
015100*    TEXTO EN LA TARJETA ABORTA EL STREAM ANTES DE LEER UN SOLO   *
015200*    REGISTRO DE CI O DE RELACIONES.                              *
015300     IF WS-MODO-TXT = 'SIMULACION' OR WS-MODO-TXT = 'EJECUCION '
015400        DISPLAY 'VALID000 - MODO DE EJECUCION: ' WS-MODO-TXT
015500        MOVE 0 TO WS-RC-COMP
015600        GO TO 0100-EXIT.
015700     DISPLAY 'VALID000 - MODO INVALIDO EN MODOCTL: ' WS-MODO-TXT
015800     MOVE 4 TO WS-RC-COMP.
015900 0100-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------*
016200*    0900-BANNER-STREAM - DEJA CONSTANCIA EN EL LOG DE QUE EL     *
016300*    STREAM ARRANCO Y CUANTOS PASOS LO COMPONEN; SIRVE DE AYUDA   *
016400*    AL OPERADOR CUANDO REVISA EL JOBLOG DE LA CORRIDA.           *
016500 0900-BANNER-STREAM.
016600     DISPLAY '==================================================='
016700     DISPLAY 'VALID000 - STREAM VALIDACION NIT/CMDB'
016800     DISPLAY '           CANTIDAD DE PASOS: ' WS-PASOS-STREAM
016900     DISPLAY '=================================================='.
017000 0900-EXIT.
017100     EXIT.
