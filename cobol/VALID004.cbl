000100*================================================================*
000200 IDENTIFICATION DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    VALID004-COB.
000500 AUTHOR.        L. SALAZAR.
000600 INSTALLATION.  DEPTO DE SISTEMAS - CONTROL DE CAMBIOS CRM.
000700 DATE-WRITTEN.  12/09/95.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
001000*----------------------------------------------------------------*
001100*    VALID004-COB - PASO 4 DEL STREAM VALIDACION NIT/CMDB        *
001200*                                                                *
001300*    FINALIDAD: ENRIQUECER CADA INCONSISTENCIA NORMAL CON EL     *
001400*    DATO DE CONTENCION FO.  SE BUSCA UNA RELACION DE TIPO       *
001500*    'containment' CUYO EXTREMO 2 COINCIDA CON EL EXTREMO 2 DE   *
001600*    LA INCONSISTENCIA; SI EL CI EN EL EXTREMO 1 DE ESA          *
001700*    CONTENCION ES UNO DE LOS CUATRO TIPOS DE CATALOGO FO, SE    *
001800*    MARCA FO-FLAG=Y Y SE GRABA EL ID DE LA RELACION DE          *
001900*    CONTENCION (NO EL ID DEL CI DE CATALOGO).                  *
002000*----------------------------------------------------------------*
002100*    REGISTRO DE CAMBIOS                                        *
002200*    VRS    FECHA      INIC  TICKET   DESCRIPCION                *
002300*    1.0    12/09/95   LS    CR-0143  IMPLANTACION INICIAL       *VALID004
002400*    1.1    19/10/95   JK    CR-0155  TABLA DE 4 TIPOS FO        *VALID004
002500*    1.2    02/02/96   LS    CR-0182  INDICE DE CONTENCION       *VALID004
002600*                             POR EXTREMO 2 (ULTIMO GANA)        *
002700*    1.3    14/06/96   LS    CR-0194  RELACION ORIGINAL AUSENTE  *VALID004
002800*                             PASA SIN ENRIQUECER                *
002900*    1.4    21/01/97   JK    CR-0214  COMP EN CONTADORES         *VALID004
003000*    1.5    09/09/97   LS    CR-0237  AJUSTE SEARCH DE TIPOS FO  *VALID004
003100*    1.6    12/11/98   LS    CR-0280  PREPARACION PARA Y2K       *VALID004
003200*    1.7    04/01/99   JK    CR-0285  Y2K - SIN CAMBIO DE DATOS  *VALID004
003300*    1.8    22/05/00   JK    CR-0324  RETORNO VIA RETURN-CODE    *VALID004
003400*    1.9    19/07/01   LS    CR-0365  QUITA C01/CLASE-ALFA SIN   *VALID004
003500*                             USO; UPSI-0 AHORA DISPARA TRAZA    *
003600*                             DE DIAGNOSTICO EN EL LOG           *
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     SWITCH UPSI-0 IS VAL-SW-DIAGNOSTICO
004400         ON STATUS IS VAL-SW-DIAG-ON
004500         OFF STATUS IS VAL-SW-DIAG-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CIS-FILE ASSIGN TO CISFILE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-CIS.
005100     SELECT REL-FILE ASSIGN TO RELFILE
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-REL.
005400     SELECT CIX-FILE ASSIGN TO CIXWORK
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS DYNAMIC
005700         RECORD KEY IS CIX-ID
005800         FILE STATUS IS FS-CIX.
005900     SELECT RLX-FILE ASSIGN TO RLXWORK
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS DYNAMIC
006200         RECORD KEY IS RLX-ID
006300         FILE STATUS IS FS-RLX.
006400     SELECT CTX-FILE ASSIGN TO CTXWORK
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS DYNAMIC
006700         RECORD KEY IS CTX-END2
006800         FILE STATUS IS FS-CTX.
006900     SELECT WRK-INC-NORMAL ASSIGN TO WRKINCN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-WKN.
007200     SELECT WRK-INC-NORMAL-E ASSIGN TO WRKINCNE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-WKE.
007500*================================================================*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  CIS-FILE
007900     LABEL RECORD STANDARD
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 150 CHARACTERS.
008200 COPY VALCIREG.
008300 FD  REL-FILE
008400     LABEL RECORD STANDARD
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 134 CHARACTERS.
008700 COPY VALRLREG.
008800*----------------------------------------------------------------*
008900*    INDICE DE CI POR ID - SOLO INTERESA EL TIPO.                *
009000*----------------------------------------------------------------*
009100 FD  CIX-FILE
009200     LABEL RECORD STANDARD
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 72 CHARACTERS.
009500 01  REG-CIX.
009600     05  CIX-ID                  PIC X(32).
009700     05  CIX-TYPE                PIC X(30).
009800     05  FILLER                  PIC X(10).
009900*----------------------------------------------------------------*
010000*    INDICE DE RELACIONES POR ID (RELACION ORIGINAL).           *
010100*----------------------------------------------------------------*
010200 FD  RLX-FILE
010300     LABEL RECORD STANDARD
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 130 CHARACTERS.
010600 01  REG-RLX.
010700     05  RLX-ID                  PIC X(32).
010800     05  RLX-TYPE                PIC X(30).
010900     05  RLX-END1-ID             PIC X(32).
011000     05  RLX-END2-ID             PIC X(32).
011100     05  FILLER                  PIC X(04).
011200*----------------------------------------------------------------*
011300*    INDICE DE RELACIONES DE CONTENCION POR EXTREMO 2.           *
011400*    LA ULTIMA CONTENCION LEIDA PARA UN EXTREMO 2 REEMPLAZA      *
011500*    A LA ANTERIOR (CRITERIO: ULTIMA GANA).                      *
011600*----------------------------------------------------------------*
011700 FD  CTX-FILE
011800     LABEL RECORD STANDARD
011900     RECORDING MODE IS F
012000     RECORD CONTAINS 100 CHARACTERS.
012100 01  REG-CTX.
012200     05  CTX-END2                PIC X(32).
012300     05  CTX-REL-ID              PIC X(32).
012400     05  CTX-END1-ID             PIC X(32).
012500     05  FILLER                  PIC X(04).
012600 FD  WRK-INC-NORMAL
012700     LABEL RECORD STANDARD
012800     RECORDING MODE IS F
012900     RECORD CONTAINS 293 CHARACTERS.
013000 COPY VALINREG.
013100 FD  WRK-INC-NORMAL-E
013200     LABEL RECORD STANDARD
013300     RECORDING MODE IS F
013400     RECORD CONTAINS 293 CHARACTERS.
013500 COPY VALINREG REPLACING ==VAL-INC-REC== BY ==VAL-INE-REC==,
013600                         ==INC-==         BY ==INE-==.
013700*================================================================*
013800 WORKING-STORAGE SECTION.
013900*----------------- AREAS DE ARCHIVO -----------------------------*
014000 77  FS-CIS                      PIC X(02) VALUE SPACES.
014100 77  FS-REL                      PIC X(02) VALUE SPACES.
014200 77  FS-CIX                      PIC X(02) VALUE SPACES.
014300 77  FS-RLX                      PIC X(02) VALUE SPACES.
014400 77  FS-CTX                      PIC X(02) VALUE SPACES.
014500 77  FS-WKN                      PIC X(02) VALUE SPACES.
014600 77  FS-WKE                      PIC X(02) VALUE SPACES.
014700*----------------- FECHA DE TRABAJO -----------------------------*
014800 01  WS-FECHA-TRABAJO.
014900     05  WS-FT-ANO               PIC 9(04) VALUE ZEROS.
015000     05  WS-FT-MES               PIC 9(02) VALUE ZEROS.
015100     05  WS-FT-DIA               PIC 9(02) VALUE ZEROS.
015200 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO
015300                               PIC 9(08).
015400*----------------- TABLA DE TIPOS FO (INICIALIZADA POR REDEF) ---*
015500*    LOS CUATRO service_catalog_fo_* SON LOS UNICOS TIPOS DE CI    *
015600*    QUE ESTE PASO RECONOCE COMO CATALOGO FO (CR-0155); SE CARGAN  *
015700*    VIA FILLER+REDEFINES, COMO ES COSTUMBRE EN ESTE DEPARTAMENTO  *
015800*    PARA TABLAS PEQUENAS Y FIJAS QUE NO VIENEN DE ARCHIVO.        *
015900 01  WS-TB-FOTIPOS-INIC.
016000     05  FILLER  PIC X(30) VALUE 'clr_service_catalog_fo_e'.
016100     05  FILLER  PIC X(30) VALUE 'clr_service_catalog_fo_n'.
016200     05  FILLER  PIC X(30) VALUE 'clr_service_catalog_fo_p'.
016300     05  FILLER  PIC X(30) VALUE
016400             'clr_service_catalog_fo_cloud'.
016500 01  WS-TB-FOTIPOS REDEFINES WS-TB-FOTIPOS-INIC.
016600     05  WS-FOTIPO OCCURS 4 TIMES
016700             INDEXED BY WS-FOTIPO-IDX
016800                               PIC X(30).
016900*----------------- CONMUTADORES ---------------------------------*
017000 77  WS-ES-FO-SW                 PIC X(01) VALUE 'N'.
017100     88  WS-ES-FO                         VALUE 'Y'.
017200*----------------- CONTADORES (TODOS COMP) ----------------------*
017300 77  WS-TOTAL-NORMAL             PIC 9(07) COMP VALUE ZEROS.
017400 77  WS-TOTAL-FO                 PIC 9(07) COMP VALUE ZEROS.
017500 01  WS-RC-REG.
017600     05  WS-RC-COMP              PIC S9(04) COMP VALUE ZEROS.
017700 01  WS-RC-REG-R REDEFINES WS-RC-REG.
017800     05  WS-RC-DISPLAY           PIC S9(04) VALUE ZEROS.
017900*================================================================*
018000 PROCEDURE DIVISION.
018100*================================================================*
018200 0000-CONTROL.
018300*    PRIMERO SE CONSTRUYEN LOS TRES INDICES DE TRABAJO (CI,        *
018400*    RELACION ORIGINAL Y CONTENCION POR EXTREMO 2); SOLO SI ESO    *
018500*    SALE BIEN SE ENRIQUECE EL ARCHIVO DE INCONSISTENCIAS           *
018600*    NORMALES QUE DEJO VALID003.                                   *
018700     MOVE 0 TO WS-RC-COMP
018800     PERFORM 0600-CONSTRUYE-INDICES THRU 0600-EXIT
018900     IF WS-RC-COMP = 0
019000        PERFORM 0650-ENRIQUECE-NORMAL THRU 0650-EXIT.
019100     PERFORM 0690-RESUME THRU 0690-EXIT
019200     IF VAL-SW-DIAG-ON
019300        DISPLAY 'VALID004 - DIAG: FS-WKN=' FS-WKN
019400                ' FS-WKE=' FS-WKE ' RC=' WS-RC-COMP.
019500     MOVE WS-RC-COMP TO RETURN-CODE
019600     GOBACK.
019700*----------------------------------------------------------------*
019800*    0600-CONSTRUYE-INDICES - UNA SOLA PASADA POR CISFILE Y OTRA   *
019900*    POR RELFILE DEJA LISTOS LOS TRES ARCHIVOS INDEXADOS QUE       *
020000*    0650-ENRIQUECE-NORMAL VA A CONSULTAR AL AZAR.                 *
020100 0600-CONSTRUYE-INDICES.
020200     OPEN INPUT CIS-FILE
020300     IF FS-CIS NOT = '00'
020400        DISPLAY 'VALID004 - NO SE PUDO ABRIR CISFILE, STATUS='
020500                FS-CIS
020600        MOVE 2 TO WS-RC-COMP
020700        GO TO 0600-EXIT.
020800     OPEN INPUT REL-FILE
020900     IF FS-REL NOT = '00'
021000        CLOSE CIS-FILE
021100        DISPLAY 'VALID004 - NO SE PUDO ABRIR RELFILE, STATUS='
021200                FS-REL
021300        MOVE 2 TO WS-RC-COMP
021400        GO TO 0600-EXIT.
021500     OPEN OUTPUT CIX-FILE
021600     OPEN OUTPUT RLX-FILE
021700     OPEN OUTPUT CTX-FILE.
021800 0601-LEE-CIS.
021900     READ CIS-FILE
022000         AT END
022100            GO TO 0602-FIN-CIS.
022200*    DEL CI SOLO INTERESA EL TIPO, PARA PODER DECIDIR MAS          *
022300*    ADELANTE SI EL EXTREMO 1 DE LA CONTENCION ES UN CI DE         *
022400*    CATALOGO FO.                                                 *
022500     MOVE CI-UCMDB-ID TO CIX-ID
022600     MOVE CI-TYPE     TO CIX-TYPE
022700     WRITE REG-CIX
022800         INVALID KEY
022900            DISPLAY 'VALID004 - CI DUPLICADO IGNORADO: '
023000                    CIX-ID.
023100     GO TO 0601-LEE-CIS.
023200 0602-FIN-CIS.
023300     CLOSE CIS-FILE.
023400 0605-LEE-REL.
023500     READ REL-FILE
023600         AT END
023700            GO TO 0606-FIN-REL.
023800*    TODA RELACION SE INDEXA POR SU PROPIO ID (RLXWORK); LAS DE    *
023900*    TIPO 'containment' SE INDEXAN ADEMAS POR EXTREMO 2, QUE ES    *
024000*    LA CLAVE QUE USA 0650-ENRIQUECE-NORMAL PARA HALLARLAS.        *
024100     MOVE REL-UCMDB-ID TO RLX-ID
024200     MOVE REL-TYPE     TO RLX-TYPE
024300     MOVE REL-END1-ID  TO RLX-END1-ID
024400     MOVE REL-END2-ID  TO RLX-END2-ID
024500     WRITE REG-RLX
024600         INVALID KEY
024700            DISPLAY 'VALID004 - RELACION DUPLICADA IGNORADA: '
024800                    RLX-ID.
024900     IF REL-TYPE = 'containment'
025000        PERFORM 0610-INDEXA-CONTENCION THRU 0610-EXIT.
025100     GO TO 0605-LEE-REL.
025200 0606-FIN-REL.
025300     CLOSE REL-FILE
025400     CLOSE CIX-FILE
025500     CLOSE RLX-FILE
025600     CLOSE CTX-FILE
025700     OPEN INPUT CIX-FILE
025800     OPEN INPUT RLX-FILE
025900     OPEN INPUT CTX-FILE.
026000 0600-EXIT.
026100     EXIT.
026200*----------------------------------------------------------------*
026300*    0610-INDEXA-CONTENCION - SOLO CORRE PARA RELACIONES DE TIPO   *
026400*    'containment'.  SI YA EXISTE UNA CONTENCION INDEXADA PARA     *
026500*    ESE EXTREMO 2, EL REWRITE LA REEMPLAZA (CRITERIO ULTIMA       *
026600*    GANA, DOCUMENTADO EN EL BANNER DE ESTE PROGRAMA).             *
026700 0610-INDEXA-CONTENCION.
026800     MOVE REL-END2-ID TO CTX-END2
026900     MOVE REL-UCMDB-ID TO CTX-REL-ID
027000     MOVE REL-END1-ID TO CTX-END1-ID
027100     WRITE REG-CTX
027200         INVALID KEY
027300            REWRITE REG-CTX.
027400 0610-EXIT.
027500     EXIT.
027600*----------------------------------------------------------------*
027700*    0650-ENRIQUECE-NORMAL - POR CADA INCONSISTENCIA NORMAL,       *
027800*    SIGUE LA CADENA RELACION -> CONTENCION POR EXTREMO 2 ->       *
027900*    TIPO DE CI DEL EXTREMO 1 DE ESA CONTENCION.  SI LA CADENA      *
028000*    SE ROMPE EN CUALQUIER PUNTO, SE GRABA SIN ENRIQUECER          *
028100*    (CR-0194 - NO ES ERROR, SOLO FALTA EL DATO DE FO).            *
028200 0650-ENRIQUECE-NORMAL.
028300     OPEN INPUT WRK-INC-NORMAL
028400     OPEN OUTPUT WRK-INC-NORMAL-E.
028500 0651-LEE-INC.
028600     READ WRK-INC-NORMAL
028700         AT END
028800            GO TO 0652-FIN-ENRIQUECE.
028900     ADD 1 TO WS-TOTAL-NORMAL
029000     MOVE 'N' TO WS-ES-FO-SW
029100     MOVE INC-REL-ID TO RLX-ID
029200     READ RLX-FILE
029300         INVALID KEY
029400            GO TO 0655-GRABA-SIN-FO.
029500     MOVE INC-END2-ID TO CTX-END2
029600     READ CTX-FILE
029700         INVALID KEY
029800            GO TO 0655-GRABA-SIN-FO.
029900     MOVE CTX-END1-ID TO CIX-ID
030000     READ CIX-FILE
030100         INVALID KEY
030200            GO TO 0655-GRABA-SIN-FO.
030300     PERFORM 0660-BUSCA-TIPO-FO THRU 0660-EXIT
030400     IF NOT WS-ES-FO
030500        GO TO 0655-GRABA-SIN-FO.
030600*    CUANDO SI ES UN TIPO FO, SE GRABA CON FO-FLAG='Y' Y EL ID DE  *
030700*    LA RELACION DE CONTENCION (NO EL ID DEL CI DE CATALOGO - ASI  *
030800*    LO PIDE EL REPORTE DE VALID006).                              *
030900     MOVE INC-REL-ID       TO INE-REL-ID
031000     MOVE INC-NIT-END1     TO INE-NIT-END1
031100     MOVE INC-NIT-END2     TO INE-NIT-END2
031200     MOVE INC-END1-ID      TO INE-END1-ID
031300     MOVE INC-END2-ID      TO INE-END2-ID
031400     MOVE INC-END1-LABEL   TO INE-END1-LABEL
031500     MOVE INC-END2-LABEL   TO INE-END2-LABEL
031600     MOVE 'Y'              TO INE-FO-FLAG
031700     MOVE CTX-REL-ID       TO INE-FO-ID
031800     MOVE 'N/A'            TO INE-CONTAIN-PARENT
031900     WRITE VAL-INE-REC
032000     ADD 1 TO WS-TOTAL-FO
032100     GO TO 0651-LEE-INC.
032200 0655-GRABA-SIN-FO.
032300     MOVE INC-REL-ID       TO INE-REL-ID
032400     MOVE INC-NIT-END1     TO INE-NIT-END1
032500     MOVE INC-NIT-END2     TO INE-NIT-END2
032600     MOVE INC-END1-ID      TO INE-END1-ID
032700     MOVE INC-END2-ID      TO INE-END2-ID
032800     MOVE INC-END1-LABEL   TO INE-END1-LABEL
032900     MOVE INC-END2-LABEL   TO INE-END2-LABEL
033000     MOVE 'N'              TO INE-FO-FLAG
033100     MOVE 'N/A'            TO INE-FO-ID
033200     MOVE 'N/A'            TO INE-CONTAIN-PARENT
033300     WRITE VAL-INE-REC.
033400     GO TO 0651-LEE-INC.
033500 0652-FIN-ENRIQUECE.
033600     CLOSE WRK-INC-NORMAL
033700     CLOSE WRK-INC-NORMAL-E
033800     CLOSE CIX-FILE
033900     CLOSE RLX-FILE
034000     CLOSE CTX-FILE.
034100 0650-EXIT.
034200     EXIT.
034300*----------------------------------------------------------------*
034400*    0660-BUSCA-TIPO-FO - BUSQUEDA BINARIA... NO, SECUENCIAL EN    *
034500*    LA TABLA DE 4 TIPOS FO (CR-0155).  LA TABLA ES CHICA Y FIJA,  *
034600*    NO VALE LA PENA MANTENERLA ORDENADA.                          *
034700 0660-BUSCA-TIPO-FO.
034800     SET WS-FOTIPO-IDX TO 1
034900     SEARCH WS-FOTIPO
035000         AT END
035100            MOVE 'N' TO WS-ES-FO-SW
035200         WHEN WS-FOTIPO (WS-FOTIPO-IDX) = CIX-TYPE
035300            MOVE 'Y' TO WS-ES-FO-SW.
035400 0660-EXIT.
035500     EXIT.
035600*----------------------------------------------------------------*
035700*    0690-RESUME - CIFRAS DE CONTROL: CUANTAS INCONSISTENCIAS      *
035800*    NORMALES PASARON POR ESTE PASO Y CUANTAS DE ELLAS QUEDARON    *
035900*    MARCADAS COMO ORIGINADAS EN UNA CONTENCION FO.                *
036000 0690-RESUME.
036100     DISPLAY 'VALID004 - INCONSISTENCIAS NORMALES LEIDAS: '
036200             WS-TOTAL-NORMAL
036300     DISPLAY 'VALID004 - ENRIQUECIDAS CON FO............: '
036400             WS-TOTAL-FO.
036500 0690-EXIT.
036600     EXIT.
